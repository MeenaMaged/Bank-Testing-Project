000100*****************************************************************
000110*    PROGRAM-ID.  BANK1
000120*    PROGRAMA PRINCIPAL DEL PROCESO BATCH NOCTURNO DE CUENTAS
000130*    LEE EL MAESTRO DE CUENTAS Y EL FICHERO DE TRANSACCIONES,
000140*    APLICA CADA TRANSACCION SEGUN LAS REGLAS DE NEGOCIO DE LA
000150*    CUENTA Y DE LA PUNTUACION DE CREDITO, Y DEJA EL MAESTRO
000160*    ACTUALIZADO Y EL INFORME DE PROCESO CON SUS TOTALES
000170*****************************************************************
000180*    HISTORIAL DE CAMBIOS
000190*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000200*    --------  --------------  ---------  ----------------------
000210*    19880304  J. VALLEJO      BT-0041    PRIMERA VERSION - MENU
000220*                                         DE CAJERO EN PANTALLA
000230*    19930210  M. SANZ         BT-0114    SE SUSTITUYE EL CAJERO
000240*                                         POR EL PROCESO BATCH
000250*                                         NOCTURNO DE TRANSACCIONES
000260*    19950830  M. SANZ         BT-0144    SE ANADEN LOS TIPOS DE
000270*                                         TRANSACCION V/S/C/A/P
000280*    19970605  M. SANZ         BT-0174    SE APLICA LA COMPROBACION
000290*                                         DE OPERACION PERMITIDA
000300*                                         ANTES DE DESPACHAR
000310*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000320*    20021009  A. PRIETO       BT-0246    TOPE DE IMPORTE UNICO DE
000330*                                         10.000,00 PARA TODO TIPO
000340*                                         DE TRANSACCION
000350*    20091116  A. PRIETO       BT-0317    SE AMPLIA EL LIMITE DE
000360*                                         CUENTAS A 5000 (VER BANK9)
000370*    20110627  A. PRIETO       BT-0339    SE DESGLOSA EL COMENTARIO
000380*                                         DE CABECERA DE CADA
000390*                                         PARRAFO A PETICION DE
000400*                                         AUDITORIA INTERNA, QUE
000410*                                         PEDIA RASTREAR CADA REGLA
000420*                                         DE NEGOCIO SIN TENER QUE
000430*                                         ABRIR BANK4/5/6/7/8/9
000440*****************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    BANK1.
000470 AUTHOR.        J. VALLEJO.
000480 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000490 DATE-WRITTEN.  03/04/1988.
000500 DATE-COMPILED.
000510 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550*    SUSTITUYE A LA ANTIGUA SPECIAL-NAMES DE PANTALLA (CRT STATUS)
000560*    DE LA VERSION DE CAJERO; EL UNICO DISPOSITIVO QUE QUEDA ES EL
000570*    SALTO DE PAGINA DEL LISTADO DE PROCESO
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*    FICHERO DE ENTRADA: UNA LINEA POR TRANSACCION DE LA NOCHE,
000640*    EN EL ORDEN EN QUE LLEGO DESDE LOS CAJEROS/CANALES DURANTE
000650*    EL DIA
000660     SELECT TRANSACTION-FILE ASSIGN TO "TXNIN"
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-TXNIN.
000690
000700*    FICHERO DE SALIDA: UNA LINEA DE RESULTADO POR TRANSACCION,
000710*    MAS EL BLOQUE DE TOTALES DE CIERRE AL FINAL. LO LEE EL
000720*    OPERADOR DE LA SALA DE PROCESO, NO OTRO PROGRAMA
000730     SELECT REPORT-FILE ASSIGN TO "RPTOUT"
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS FS-RPTOUT.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790*    LAYOUT DE LA TRANSACCION EN TXNREC.CPY (COPYBOOK COMUN CON
000800*    BANK4/5/6/7/8, QUE LA RECIBEN POR LINKAGE)
000810 FD  TRANSACTION-FILE
000820     LABEL RECORD STANDARD.
000830     COPY TXNREC.
000840
000850*    LAYOUT DE LA LINEA DE INFORME EN RPTREC.CPY; LA REDEFINICION
000860*    DE RPT-LINEA SE USA PARA EL VOLCADO DIRECTO DE LAS LINEAS DEL
000870*    EXTRACTO QUE DEVUELVE BANK7 (VER 0650-EMITIR-EXTRACTO)
000880 FD  REPORT-FILE
000890     LABEL RECORD STANDARD.
000900     COPY RPTREC.
000910
000920 WORKING-STORAGE SECTION.
000930*    CAMPOS DE ESTADO DE FICHERO DECLARADOS A NIVEL 77, SEGUN EL
000940*    USO HABITUAL DEL DEPARTAMENTO PARA INDICADORES ESCALARES DE
000950*    UN SOLO CAMPO (VER FST/FSI EN LOS PROGRAMAS MAS ANTIGUOS).
000960*    COMO SON DE NIVEL 77 NO LLEVAN FILLER: UN ITEM 77 ES SIEMPRE
000970*    AUTONOMO, NO ES UN GRUPO
000980 77  FS-TXNIN                    PIC X(2).
000990 77  FS-RPTOUT                   PIC X(2).
001000
001010*    AREA DE CUENTA COMPARTIDA CON BANK4/5/6/7/8/9: SE RELLENA AL
001020*    LOCALIZAR LA CUENTA Y SE PASA TAL CUAL A CADA SUBPROGRAMA.
001030*    EL MISMO LAYOUT SE USA EN LINKAGE EN TODOS LOS DEMAS MODULOS
001040 COPY ACCTREC.
001050*    AREA DE ENLACE CON EL ALMACEN DE CUENTAS (BANK9): CODIGO DE
001060*    OPERACION, CLAVE DE BUSQUEDA, INDICADOR DE ENCONTRADA Y TOTAL
001070 COPY DAOLK.
001080*    AREA DE ENLACE CON LOS MODULOS DE TRANSACCION (BANK4/5/6/8),
001090*    DEVUELVE UNICAMENTE EXITO/FALLO EN RESULTADO-OPERACION
001100 COPY RESLK.
001110*    AREA DE ENLACE CON EL MODULO DE EXTRACTO (BANK7): SEIS LINEAS
001120*    YA FORMATEADAS, LISTAS PARA VOLCAR AL INFORME
001130 COPY STMTLK.
001140
001150*    ACUMULADORES DE CIERRE DEL INFORME DE PROCESO. SOLO CUENTAN
001160*    LAS TRANSACCIONES CON EXITO DE CADA TIPO, SALVO EL CONTADOR
001170*    DE FALLIDAS QUE ES GLOBAL PARA TODOS LOS TIPOS
001180 01  TOTALES-PROCESO.
001190*        NUMERO E IMPORTE DE INGRESOS CON EXITO
001200     02  NUMERO-DEPOSITOS           PIC 9(5)  COMP.
001210     02  IMPORTE-DEPOSITOS         PIC S9(9)V99.
001220*        NUMERO E IMPORTE DE RETIRADAS CON EXITO
001230     02  NUMERO-RETIRADAS           PIC 9(5)  COMP.
001240     02  IMPORTE-RETIRADAS         PIC S9(9)V99.
001250*        NUMERO E IMPORTE DE TRANSFERENCIAS CON EXITO
001260     02  NUMERO-TRANSFERENCIAS            PIC 9(5)  COMP.
001270     02  IMPORTE-TRANSFERENCIAS          PIC S9(9)V99.
001280*        TRANSACCIONES FALLIDAS DE CUALQUIER TIPO, SIN IMPORTE
001290     02  NUMERO-FALLIDAS            PIC 9(5)  COMP.
001300     02  FILLER                   PIC X(4).
001310
001320*    AREA DE TRABAJO DE UN SOLO REGISTRO DE TRANSACCION: NOMBRE
001330*    DE TIPO PARA EL INFORME, INDICADOR DE PERMISO (ACCOUNT
001340*    SERVICE) E IMPORTES/CONTADORES EDITADOS PARA LAS LINEAS DE
001350*    TOTALES
001360 01  AREA-TRABAJO-TRANSACCION.
001370*        NOMBRE EN INGLES DEL TIPO DE TRANSACCION, PARA EL INFORME
001380     02  NOMBRE-TIPO-TRANSACCION           PIC X(12).
001390*        INDICADOR DE PERMISO DEVUELTO POR 0620-COMPROBAR-PERMISO
001400     02  OPERACION-PERMITIDA             PIC X(1).
001410         88  SI-PERMITIDA          VALUE "S".
001420         88  NO-PERMITIDA          VALUE "N".
001430*        CAMPO EDITADO CON SIMBOLO DE MONEDA PARA LAS LINEAS DE
001440*        TOTALES DE 0900-ESCRIBIR-TOTALES
001450     02  IMPORTE-EDITADO-TOTAL       PIC $$$,$$$,$$9.99.
001460     02  IMPORTE-EDITADO-TOTAL-R REDEFINES IMPORTE-EDITADO-TOTAL
001470                                  PIC X(14).
001480*        CONTADOR EDITADO SIN CEROS A LA IZQUIERDA, PARA LAS
001490*        MISMAS LINEAS DE TOTALES
001500     02  CONTADOR-EDITADO-TOTAL      PIC ZZZZ9.
001510     02  FILLER                   PIC X(4).
001520
001530 PROCEDURE DIVISION.
001540*****************************************************************
001550*    0100-PRINCIPAL: ORQUESTA TODO EL PROCESO BATCH NOCTURNO EN
001560*    SEIS FASES, EN EL ORDEN EXACTO QUE EXIGE LA INTEGRIDAD DEL
001570*    MAESTRO: PRIMERO CARGAR, LUEGO PROCESAR TODA LA NOCHE, Y SOLO
001580*    AL FINAL ESCRIBIR TOTALES Y REGRABAR EL MAESTRO ACTUALIZADO
001590*****************************************************************
001600 0100-PRINCIPAL.
001610     PERFORM 0200-INICIALIZAR
001620         THRU 0200-INICIALIZAR-EXIT.
001630     PERFORM 0300-CARGAR-MAESTRO
001640         THRU 0300-CARGAR-MAESTRO-EXIT.
001650     PERFORM 0400-ABRIR-FICHEROS
001660         THRU 0400-ABRIR-FICHEROS-EXIT.
001670*        ESTE PERFORM CONSUME TODA LA NOCHE: NO VUELVE AQUI HASTA
001680*        QUE TXNIN LLEGA A FIN DE FICHERO
001690     PERFORM 0500-LEER-TRANSACCION
001700         THRU 0500-LEER-TRANSACCION-EXIT.
001710     PERFORM 0900-ESCRIBIR-TOTALES
001720         THRU 0900-ESCRIBIR-TOTALES-EXIT.
001730     PERFORM 0950-GRABAR-MAESTRO
001740         THRU 0950-GRABAR-MAESTRO-EXIT.
001750     PERFORM 0990-CERRAR-FICHEROS
001760         THRU 0990-CERRAR-FICHEROS-EXIT.
001770     STOP RUN.
001780
001790*    PONE A CERO LOS CONTADORES E IMPORTES DE TOTALES DEL INFORME.
001800*    SIN ESTA INICIALIZACION EXPLICITA LOS ACUMULADORES S9(9)V99
001810*    ARRANCARIAN CON BASURA DE MEMORIA EN UNA EJECUCION REAL
001820 0200-INICIALIZAR.
001830     MOVE 0 TO NUMERO-DEPOSITOS.
001840     MOVE 0 TO IMPORTE-DEPOSITOS.
001850     MOVE 0 TO NUMERO-RETIRADAS.
001860     MOVE 0 TO IMPORTE-RETIRADAS.
001870     MOVE 0 TO NUMERO-TRANSFERENCIAS.
001880     MOVE 0 TO IMPORTE-TRANSFERENCIAS.
001890*        NO HAY IMPORTE-FALLIDAS: LAS FALLIDAS NUNCA LLEVAN IMPORTE
001900     MOVE 0 TO NUMERO-FALLIDAS.
001910
001920 0200-INICIALIZAR-EXIT.
001930     EXIT.
001940
001950*    LOS TRES PARES NUMERO/IMPORTE (DEPOSITOS, RETIRADAS,
001960*    TRANSFERENCIAS) SE INICIALIZAN POR SEPARADO EN VEZ DE UN
001970*    SOLO MOVE 0 TO TOTALES-PROCESO PORQUE EL GRUPO MEZCLA CAMPOS
001980*    COMP Y DISPLAY DE DISTINTO TAMANO; UN MOVE DE GRUPO SOBRE
001990*    ESA MEZCLA NO DEJA CADA SUBCAMPO A CERO DE FORMA FIABLE
002000
002010*    CARGA EL MAESTRO DE CUENTAS EN LA TABLA EN MEMORIA DE BANK9.
002020*    DESDE ESTE PUNTO EL MAESTRO VIVE SOLO EN MEMORIA HASTA QUE
002030*    0950-GRABAR-MAESTRO LO DEVUELVE A DISCO; SI EL PROCESO SE
002040*    CAE ANTES DE LLEGAR ALLI, ACCTOUT NO SE TOCA Y ACCTIN QUEDA
002050*    INTACTO PARA REINTENTAR LA NOCHE
002060 0300-CARGAR-MAESTRO.
002070     SET OPERACION-CARGAR TO TRUE.
002080     CALL "BANK9" USING PARAMETROS-ALMACEN CTA-REG.
002090
002100 0300-CARGAR-MAESTRO-EXIT.
002110     EXIT.
002120
002130*    ABRE EL FICHERO DE TRANSACCIONES EN ENTRADA Y EL LISTADO DE
002140*    PROCESO EN SALIDA. EL MAESTRO DE CUENTAS LO ABRE Y CIERRA
002150*    BANK9 INTERNAMENTE, ASI QUE AQUI SOLO QUEDAN ESTOS DOS
002160 0400-ABRIR-FICHEROS.
002170     OPEN INPUT TRANSACTION-FILE.
002180     OPEN OUTPUT REPORT-FILE.
002190
002200 0400-ABRIR-FICHEROS-EXIT.
002210     EXIT.
002220
002230*    NO SE COMPRUEBA FS-TXNIN/FS-RPTOUT TRAS EL OPEN EN ESTE
002240*    PARRAFO: SI TXNIN NO EXISTE, EL PRIMER READ DE 0500 DARA
002250*    AT END INMEDIATAMENTE Y EL PROCESO TERMINARA CON CERO
002260*    TRANSACCIONES, SIN NECESIDAD DE UNA COMPROBACION EXPLICITA
002270*    AQUI
002280
002290*    BUCLE PRINCIPAL DE LECTURA DEL FICHERO DE TRANSACCIONES.
002300*    UNA TRANSACCION POR VUELTA HASTA FIN DE FICHERO; EL GO TO AL
002310*    PROPIO PARRAFO ES EL ESTILO HABITUAL DEL DEPARTAMENTO PARA
002320*    ESTE TIPO DE BUCLE DE LECTURA SECUENCIAL
002330 0500-LEER-TRANSACCION.
002340     READ TRANSACTION-FILE
002350         AT END GO TO 0500-LEER-TRANSACCION-EXIT.
002360
002370     PERFORM 0600-PROCESAR-TRANSACCION
002380         THRU 0600-PROCESAR-TRANSACCION-EXIT.
002390     GO TO 0500-LEER-TRANSACCION.
002400
002410 0500-LEER-TRANSACCION-EXIT.
002420     EXIT.
002430
002440*    PROCESA UNA TRANSACCION: LOCALIZA LA CUENTA, COMPRUEBA SI LA
002450*    OPERACION ESTA PERMITIDA, DESPACHA AL MODULO CORRESPONDIENTE
002460*    Y DEJA EL RESULTADO EN EL INFORME. UNA TARJETA/CUENTA NO
002470*    ENCONTRADA O UNA OPERACION NO PERMITIDA CUENTAN AMBAS COMO
002480*    TRANSACCION FALLIDA, PERO NUNCA LLEGAN A TOCAR EL MAESTRO
002490 0600-PROCESAR-TRANSACCION.
002500     PERFORM 0610-OBTENER-NOMBRE-TIPO
002510         THRU 0610-OBTENER-NOMBRE-TIPO-EXIT.
002520
002530*        LOCALIZACION DE LA CUENTA POR NUMERO. SI NO EXISTE EN LA
002540*        TABLA EN MEMORIA, LA TRANSACCION NO LLEGA A NINGUN MODULO
002550*        DE NEGOCIO Y SE CUENTA DIRECTAMENTE COMO FALLIDA
002560     MOVE TXN-NUMERO-CUENTA TO CTA-NUMERO.
002570     SET OPERACION-BUSCAR-ID TO TRUE.
002580     CALL "BANK9" USING PARAMETROS-ALMACEN CTA-REG.
002590     IF NO-ENCONTRADA
002600         PERFORM 0690-REGISTRAR-FALLO
002610             THRU 0690-REGISTRAR-FALLO-EXIT
002620         GO TO 0600-PROCESAR-TRANSACCION-EXIT.
002630
002640*        COMPROBACION DE OPERACION PERMITIDA (ACCOUNT SERVICE,
002650*        BT-0174)
002660     PERFORM 0620-COMPROBAR-PERMISO
002670         THRU 0620-COMPROBAR-PERMISO-EXIT.
002680     IF NO-PERMITIDA
002690         PERFORM 0690-REGISTRAR-FALLO
002700             THRU 0690-REGISTRAR-FALLO-EXIT
002710         GO TO 0600-PROCESAR-TRANSACCION-EXIT.
002720
002730*        EL EXTRACTO A PETICION (TIPO P) NO MODIFICA LA CUENTA: SE
002740*        SALE AQUI MISMO SIN PASAR POR 0630-DESPACHAR NI POR LA
002750*        REGRABACION DE BANK9, PORQUE NO HAY NADA QUE ACTUALIZAR
002760     IF TXN-ES-EXTRACTO
002770         PERFORM 0650-EMITIR-EXTRACTO
002780             THRU 0650-EMITIR-EXTRACTO-EXIT
002790         GO TO 0600-PROCESAR-TRANSACCION-EXIT.
002800
002810     PERFORM 0630-DESPACHAR
002820         THRU 0630-DESPACHAR-EXIT.
002830
002840*        EL MODULO DE NEGOCIO PUEDE HABER MODIFICADO CTA-REG
002850*        (SALDO, ESTADO O PUNTUACION); SE REGRABA SIEMPRE, AUNQUE
002860*        LA TRANSACCION HAYA FALLADO, PORQUE BANK2/BANK4 PUEDEN
002870*        HABER ACTUALIZADO CONTADORES DE DESCUBIERTO SIN QUE LA
002880*        OPERACION PRINCIPAL LLEGUE A TENER EXITO
002890     SET OPERACION-ACTUALIZAR TO TRUE.
002900     CALL "BANK9" USING PARAMETROS-ALMACEN CTA-REG.
002910
002920     PERFORM 0640-EMITIR-RESULTADO
002930         THRU 0640-EMITIR-RESULTADO-EXIT.
002940
002950 0600-PROCESAR-TRANSACCION-EXIT.
002960     EXIT.
002970
002980*    TRADUCE TXN-TIPO AL NOMBRE QUE APARECE EN EL INFORME DE
002990*    PROCESO. LOS NOMBRES SE FIJARON EN INGLES EN BT-0114 PORQUE
003000*    EL INFORME LO LEE TAMBIEN LA OFICINA CENTRAL DE AUDITORIA
003010 0610-OBTENER-NOMBRE-TIPO.
003020     EVALUATE TRUE
003030*            TIPOS OPERATIVOS: MUEVEN SALDO
003040         WHEN TXN-ES-INGRESO
003050             MOVE "Deposit"    TO NOMBRE-TIPO-TRANSACCION
003060         WHEN TXN-ES-RETIRADA
003070             MOVE "Withdrawal" TO NOMBRE-TIPO-TRANSACCION
003080         WHEN TXN-ES-TRANSFERENCIA
003090             MOVE "Transfer"   TO NOMBRE-TIPO-TRANSACCION
003100*            TIPOS ADMINISTRATIVOS: CAMBIAN EL ESTADO DE LA CUENTA
003110         WHEN TXN-ES-VERIFICAR
003120             MOVE "Verify"     TO NOMBRE-TIPO-TRANSACCION
003130         WHEN TXN-ES-SUSPENDER
003140             MOVE "Suspend"    TO NOMBRE-TIPO-TRANSACCION
003150         WHEN TXN-ES-CERRAR
003160             MOVE "Close"      TO NOMBRE-TIPO-TRANSACCION
003170         WHEN TXN-ES-APELAR
003180             MOVE "Appeal"     TO NOMBRE-TIPO-TRANSACCION
003190*            CONSULTA: NO MUEVE SALDO NI CAMBIA ESTADO
003200         WHEN TXN-ES-EXTRACTO
003210             MOVE "Statement"  TO NOMBRE-TIPO-TRANSACCION
003220     END-EVALUATE.
003230
003240 0610-OBTENER-NOMBRE-TIPO-EXIT.
003250     EXIT.
003260
003270*    COMPROBACION DE OPERACION PERMITIDA (ACCOUNT SERVICE). SOLO
003280*    SE APLICA A LOS TIPOS D/W/T/P; LOS TIPOS ADMINISTRATIVOS
003290*    V/S/C/A SIGUEN SU PROPIA REGLA DE TRANSICION EN BANK8 Y NO
003300*    PASAN POR AQUI. ESTA COMPROBACION ES DELIBERADAMENTE MAS
003310*    ESTRICTA QUE NECESARIA: ES UN SUBCONJUNTO DE LA REGLA QUE
003320*    YA APLICA CADA MODULO DE NEGOCIO, PERO SE MANTIENE COMO
003330*    FILTRO BARATO ANTES DE GASTAR UNA LLAMADA A BANK4/5/6
003340 0620-COMPROBAR-PERMISO.
003350     EVALUATE TRUE
003360*            INGRESO: SOLO SE RECHAZA SI LA CUENTA ESTA CERRADA
003370         WHEN TXN-ES-INGRESO
003380             IF CTA-CERRADA
003390                 MOVE "N" TO OPERACION-PERMITIDA
003400             ELSE
003410                 MOVE "S" TO OPERACION-PERMITIDA
003420             END-IF
003430*            RETIRADA Y TRANSFERENCIA EXIGEN CUENTA VERIFICADA
003440         WHEN TXN-ES-RETIRADA OR TXN-ES-TRANSFERENCIA
003450             IF CTA-VERIFICADA
003460                 MOVE "S" TO OPERACION-PERMITIDA
003470             ELSE
003480                 MOVE "N" TO OPERACION-PERMITIDA
003490             END-IF
003500*            EXTRACTO Y TIPOS ADMINISTRATIVOS: SIEMPRE PERMITIDO
003510*            AQUI, LA REGLA PROPIA DE BANK8 DECIDE DESPUES
003520         WHEN OTHER
003530             MOVE "S" TO OPERACION-PERMITIDA
003540     END-EVALUATE.
003550
003560 0620-COMPROBAR-PERMISO-EXIT.
003570     EXIT.
003580
003590*    DESPACHA LA TRANSACCION AL MODULO QUE APLICA LA REGLA DE
003600*    NEGOCIO DE SU TIPO. CADA MODULO RECIBE LA MISMA TERNA
003610*    CTA-REG/TXN-REG/RESULTADO-OPERACION Y DEVUELVE SOLO EXITO O FALLO;
003620*    LA ACTUALIZACION DE PUNTUACION (BANK2) LA GESTIONA CADA
003630*    MODULO INTERNAMENTE, BANK1 NO LA INVOCA DIRECTAMENTE
003640 0630-DESPACHAR.
003650*        VALOR POR DEFECTO POR SI EL EVALUATE NO ENTRA EN NINGUNA
003660*        RAMA (NO DEBERIA OCURRIR, YA FILTRADO POR TXN-TIPO)
003670     MOVE "N" TO RESULTADO-OPERACION.
003680     EVALUATE TRUE
003690         WHEN TXN-ES-INGRESO
003700             CALL "BANK5" USING CTA-REG TXN-REG
003701                 RESULTADO-OPERACION
003710         WHEN TXN-ES-RETIRADA
003720             CALL "BANK4" USING CTA-REG TXN-REG
003721                 RESULTADO-OPERACION
003730         WHEN TXN-ES-TRANSFERENCIA
003740             CALL "BANK6" USING CTA-REG TXN-REG
003741                 RESULTADO-OPERACION
003750*            LOS CUATRO TIPOS ADMINISTRATIVOS COMPARTEN UN SOLO
003760*            MODULO: BANK8 DECIDE LA TRANSICION SEGUN TXN-TIPO
003770         WHEN TXN-ES-VERIFICAR OR TXN-ES-SUSPENDER
003780              OR TXN-ES-CERRAR OR TXN-ES-APELAR
003790             CALL "BANK8" USING CTA-REG TXN-REG
003791                 RESULTADO-OPERACION
003800     END-EVALUATE.
003810
003820 0630-DESPACHAR-EXIT.
003830     EXIT.
003840
003850*    ESCRIBE LA LINEA DE RESULTADO Y ACUMULA LOS TOTALES SEGUN
003860*    EL TIPO DE TRANSACCION Y SI TUVO EXITO. RPT-TEXTO SE VACIA A
003870*    BLANCOS ANTES DE CADA STRING PORQUE EL STRING NO LIMPIA EL
003880*    CAMPO DESTINO: SIN EL MOVE SPACES QUEDARIAN COLGANDO
003890*    CARACTERES DE LA LINEA ANTERIOR MAS LARGA (DETECTADO EN
003900*    REVISION, BT-0339)
003910 0640-EMITIR-RESULTADO.
003920     MOVE SPACES TO RPT-TEXTO.
003930     IF OPERACION-EXITO
003940         STRING NOMBRE-TIPO-TRANSACCION DELIMITED BY SPACE
003950                " successful" DELIMITED BY SIZE
003960             INTO RPT-TEXTO
003970     ELSE
003980         STRING NOMBRE-TIPO-TRANSACCION DELIMITED BY SPACE
003990                " failed" DELIMITED BY SIZE
004000             INTO RPT-TEXTO
004010     END-IF.
004020     WRITE RPT-LINEA.
004030
004040*        SOLO LAS TRANSACCIONES D/W/T ACUMULAN IMPORTE; LOS TIPOS
004050*        ADMINISTRATIVOS (V/S/C/A) Y EL EXTRACTO NO TIENEN IMPORTE
004060*        Y NO APARECEN EN EL BLOQUE DE TOTALES DE 0900
004070     IF OPERACION-EXITO
004080         EVALUATE TRUE
004090             WHEN TXN-ES-INGRESO
004100                 ADD 1 TO NUMERO-DEPOSITOS
004110                 ADD TXN-IMPORTE TO IMPORTE-DEPOSITOS
004120             WHEN TXN-ES-RETIRADA
004130                 ADD 1 TO NUMERO-RETIRADAS
004140                 ADD TXN-IMPORTE TO IMPORTE-RETIRADAS
004150             WHEN TXN-ES-TRANSFERENCIA
004160                 ADD 1 TO NUMERO-TRANSFERENCIAS
004170                 ADD TXN-IMPORTE TO IMPORTE-TRANSFERENCIAS
004180         END-EVALUATE
004190     ELSE
004200         ADD 1 TO NUMERO-FALLIDAS
004210     END-IF.
004220
004230 0640-EMITIR-RESULTADO-EXIT.
004240     EXIT.
004250
004260*    CUENTA UNICAMENTE NUMERO DE TARJETA NO ENCONTRADO U
004270*    OPERACION NO PERMITIDA COMO TRANSACCION FALLIDA. ESTAS DOS
004280*    SITUACIONES NUNCA LLEGAN A CALL "BANK4/5/6/8", ASI QUE HAY
004290*    QUE REGISTRAR EL FALLO AQUI EN LUGAR DE EN 0640
004300 0690-REGISTRAR-FALLO.
004310     MOVE SPACES TO RPT-TEXTO.
004320     STRING NOMBRE-TIPO-TRANSACCION DELIMITED BY SPACE
004330            " failed" DELIMITED BY SIZE
004340         INTO RPT-TEXTO.
004350     WRITE RPT-LINEA.
004360     ADD 1 TO NUMERO-FALLIDAS.
004370
004380 0690-REGISTRAR-FALLO-EXIT.
004390     EXIT.
004400
004410*    EXTRACTO DE CUENTA A PETICION (TXN-TIPO = P): BANK7 DEJA LAS
004420*    SEIS LINEAS FORMATEADAS EN EXTRACTO-CUENTA Y AQUI SE ESCRIBEN
004430*    TAL CUAL EN EL INFORME DE PROCESO, UNA WRITE POR LINEA
004440 0650-EMITIR-EXTRACTO.
004450     CALL "BANK7" USING CTA-REG EXTRACTO-CUENTA.
004460*        SEIS MOVE/WRITE PORQUE RPT-TEXTO ES DE UN SOLO REGISTRO;
004470*        NO HAY TABLA DE SALIDA QUE PERMITA UN BUCLE AQUI
004480     MOVE LINEA-EXTRACTO(1) TO RPT-TEXTO.
004490     WRITE RPT-LINEA.
004500     MOVE LINEA-EXTRACTO(2) TO RPT-TEXTO.
004510     WRITE RPT-LINEA.
004520     MOVE LINEA-EXTRACTO(3) TO RPT-TEXTO.
004530     WRITE RPT-LINEA.
004540     MOVE LINEA-EXTRACTO(4) TO RPT-TEXTO.
004550     WRITE RPT-LINEA.
004560     MOVE LINEA-EXTRACTO(5) TO RPT-TEXTO.
004570     WRITE RPT-LINEA.
004580     MOVE LINEA-EXTRACTO(6) TO RPT-TEXTO.
004590     WRITE RPT-LINEA.
004600
004610 0650-EMITIR-EXTRACTO-EXIT.
004620     EXIT.
004630
004640*    TOTALES DE CIERRE: NUMERO E IMPORTE DE INGRESOS, RETIRADAS Y
004650*    TRANSFERENCIAS CON EXITO, Y NUMERO DE TRANSACCIONES FALLIDAS.
004660*    CADA LINEA SE CONSTRUYE SOBRE RPT-TEXTO LIMPIO DE BLANCOS:
004670*    EL MISMO AREA SE REUTILIZA CUATRO VECES EN ESTE PARRAFO
004680 0900-ESCRIBIR-TOTALES.
004690     MOVE "=== PROCESSING TOTALS ===" TO RPT-TEXTO.
004700     WRITE RPT-LINEA.
004710
004720*        LINEA DE INGRESOS
004730     MOVE NUMERO-DEPOSITOS   TO CONTADOR-EDITADO-TOTAL.
004740     MOVE IMPORTE-DEPOSITOS TO IMPORTE-EDITADO-TOTAL.
004750     MOVE SPACES TO RPT-TEXTO.
004760     STRING "Deposits: " CONTADOR-EDITADO-TOTAL DELIMITED BY SIZE
004770            " for $" IMPORTE-EDITADO-TOTAL DELIMITED BY SIZE
004780         INTO RPT-TEXTO.
004790     WRITE RPT-LINEA.
004800
004810*        LINEA DE RETIRADAS
004820     MOVE NUMERO-RETIRADAS   TO CONTADOR-EDITADO-TOTAL.
004830     MOVE IMPORTE-RETIRADAS TO IMPORTE-EDITADO-TOTAL.
004840     MOVE SPACES TO RPT-TEXTO.
004850     STRING "Withdrawals: " CONTADOR-EDITADO-TOTAL DELIMITED BY
004860            SIZE " for $" IMPORTE-EDITADO-TOTAL DELIMITED BY SIZE
004870         INTO RPT-TEXTO.
004880     WRITE RPT-LINEA.
004890
004900*        LINEA DE TRANSFERENCIAS
004910     MOVE NUMERO-TRANSFERENCIAS   TO CONTADOR-EDITADO-TOTAL.
004920     MOVE IMPORTE-TRANSFERENCIAS TO IMPORTE-EDITADO-TOTAL.
004930     MOVE SPACES TO RPT-TEXTO.
004940     STRING "Transfers: " CONTADOR-EDITADO-TOTAL DELIMITED BY SIZE
004950            " for $" IMPORTE-EDITADO-TOTAL DELIMITED BY SIZE
004960         INTO RPT-TEXTO.
004970     WRITE RPT-LINEA.
004980
004990*        LINEA DE FALLIDAS: NO LLEVA IMPORTE, NO TIENE SENTIDO
005000*        SUMAR IMPORTES DE TRANSACCIONES QUE NUNCA SE APLICARON
005010     MOVE NUMERO-FALLIDAS TO CONTADOR-EDITADO-TOTAL.
005020     MOVE SPACES TO RPT-TEXTO.
005030     STRING "Failed transactions: " CONTADOR-EDITADO-TOTAL
005040            DELIMITED BY SIZE
005050         INTO RPT-TEXTO.
005060     WRITE RPT-LINEA.
005070
005080 0900-ESCRIBIR-TOTALES-EXIT.
005090     EXIT.
005100
005110*    REGRABA EL MAESTRO DE CUENTAS ACTUALIZADO EN ACCTOUT, EN
005120*    ORDEN DE CUENTA. EL MAESTRO DE ENTRADA (ACCTIN) NO SE
005130*    SOBREESCRIBE NUNCA: EL OPERADOR RENOMBRA ACCTOUT A ACCTIN
005140*    PARA LA SIGUIENTE NOCHE UNA VEZ VALIDADO EL PROCESO
005150 0950-GRABAR-MAESTRO.
005160     SET OPERACION-GRABAR TO TRUE.
005170     CALL "BANK9" USING PARAMETROS-ALMACEN CTA-REG.
005180
005190 0950-GRABAR-MAESTRO-EXIT.
005200     EXIT.
005210
005220*    CIERRE ORDENADO DE LOS DOS FICHEROS LINE SEQUENTIAL PROPIOS
005230*    DE ESTE PROGRAMA. EL MAESTRO LO CIERRA BANK9 INTERNAMENTE
005240 0990-CERRAR-FICHEROS.
005250     CLOSE TRANSACTION-FILE.
005260     CLOSE REPORT-FILE.
005270
005280 0990-CERRAR-FICHEROS-EXIT.
005290     EXIT.
