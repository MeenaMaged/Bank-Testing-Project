000100*****************************************************************
000110*    PROGRAM-ID.  BANK2
000120*    MOTOR DE PUNTUACION DE CREDITO DE LA CUENTA
000130*    SUBPROGRAMA INVOCADO POR BANK4, BANK5 Y BANK8 PARA CALCULAR
000140*    EL LIMITE DE TRANSACCION Y AJUSTAR LA PUNTUACION DE CREDITO
000150*    SEGUN EL COMPORTAMIENTO DE LA CUENTA
000160*
000170*    ESTE PROGRAMA NO TOCA NINGUN FICHERO: RECIBE LA CUENTA YA
000180*    LOCALIZADA EN CTA-REG POR LINKAGE, MODIFICA LOS CAMPOS QUE
000190*    LE CORRESPONDEN Y DEVUELVE EL CONTROL. QUIEN LO LLAMA ES EL
000200*    RESPONSABLE DE VOLVER A GRABAR LA CUENTA EN EL DAO (BANK9)
000210*****************************************************************
000220*    HISTORIAL DE CAMBIOS
000230*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000240*    --------  --------------  ---------  ----------------------
000250*    19920811  M. SANZ         BT-0109    PRIMERA VERSION - ERA
000260*                                         CONSULTA DE SALDO DEL
000270*                                         CAJERO, SE REESCRIBE
000280*                                         COMO MOTOR DE PUNTOS
000290*    19930415  M. SANZ         BT-0118    SE ANADE EL LIMITE DE
000300*                                         TRANSACCION (PUNTOS*10)
000310*    19950122  J. VALLEJO      BT-0140    AJUSTE POR DEPOSITO Y
000320*                                         POR DESCUBIERTO
000330*    19970605  M. SANZ         BT-0174    AJUSTE POR SUSPENSION Y
000340*                                         POR APELACION
000350*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000360*    20021009  A. PRIETO       BT-0246    RECALCULO COMPLETO DE
000370*                                         LA PUNTUACION A PETICION
000380*    20110627  A. PRIETO       BT-0339    SE AMPLIA EL COMENTARIO
000390*                                         DE CADA PARRAFO A PETICION
000400*                                         DE AUDITORIA INTERNA; SIN
000410*                                         CAMBIO DE LOGICA
000420*****************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.    BANK2.
000450 AUTHOR.        M. SANZ.
000460 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000470 DATE-WRITTEN.  08/11/1992.
000480 DATE-COMPILED.
000490 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530*    NO HAY FICHEROS EN ESTE PROGRAMA; SE DEJA SPECIAL-NAMES POR
000540*    COSTUMBRE DEL DEPARTAMENTO EN TODOS LOS MODULOS BATCH
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600*    CONSTANTES DEL MODELO DE PUNTUACION. SE SACARON A NIVEL 78
000610*    EN LA REVISION BT-0246 PARA QUE UN CAMBIO DE POLITICA DE
000620*    CREDITO NO OBLIGUE A TOCAR CADA PARRAFO QUE USA EL NUMERO
000630 78  PUNTUACION-INICIAL       VALUE 700.
000640 78  PUNTUACION-MINIMA        VALUE 300.
000650 78  PUNTUACION-MAXIMA        VALUE 850.
000660 78  BONO-DEPOSITO            VALUE 5.
000670 78  PENALIZACION-DESCUBIERTO      VALUE 20.
000680 78  PENALIZACION-SUSPENSION       VALUE 50.
000690 78  RECUPERACION-APELACION       VALUE 25.
000700 78  MULTIPLO-BONO            VALUE 3.
000710
000720*    AREA DE TRABAJO PARA EL CALCULO DEL LIMITE DE TRANSACCION.
000730*    SE REDEFINE EN PARTE ENTERA Y DECIMAL PORQUE ALGUNA VERSION
000740*    ANTIGUA DEL LISTADO DE AUDITORIA IMPRIMIA LOS CENTIMOS POR
000750*    SEPARADO; SE CONSERVA LA REDEFINICION AUNQUE YA NO SE USE
000760 01  AREA-CALCULO-LIMITE.
000770     02  PUNTUACION-TEMPORAL       PIC S9(4) COMP.
000780     02  LIMITE-CALCULADO           PIC S9(9)V99.
000790     02  LIMITE-CALCULADO-R REDEFINES LIMITE-CALCULADO.
000800         03  LIMITE-CALCULADO-ENTERO    PIC S9(9).
000810         03  LIMITE-CALCULADO-DECIMAL   PIC 9(2).
000820     02  FILLER                   PIC X(4).
000830
000840*    COPIA DE TRABAJO DE LOS TRES CONTADORES DE LA CUENTA, TOMADA
000850*    AL ENTRAR EN 0100-PRINCIPAL. LA REDEFINICION NUMERICA UNICA
000860*    PERMITE COMPROBAR DE UN SOLO GOLPE EN 0800-RECALCULAR SI HAY
000870*    ALGUNA ACTIVIDAD REGISTRADA, SIN TRES IF SEPARADOS
000880 01  CONTADORES-CUENTA.
000890     02  PUNTUACION-TRABAJO          PIC 9(3).
000900     02  INTENTOS-TRABAJO            PIC 9(3).
000910     02  EXITOS-TRABAJO              PIC 9(5).
000920 01  CONTADORES-CUENTA-R REDEFINES CONTADORES-CUENTA
000930                                  PIC 9(11).
000940
000950*    RESTO DE LA DIVISION ENTERA USADO SOLO PARA DETECTAR CADA
000960*    TERCERA TRANSACCION CON EXITO (BONO DE DEPOSITO, BT-0118)
000970 77  RESTO-EXITOS              PIC 9(3)  COMP.
000980
000990 LINKAGE SECTION.
001000 COPY SCORELK.
001010 COPY ACCTREC.
001020
001030 PROCEDURE DIVISION USING PARAMETROS-PUNTUACION CTA-REG.
001040*****************************************************************
001050*    0100-PRINCIPAL: CARGA LOS CONTADORES DE TRABAJO DESDE
001060*    CTA-REG Y DESPACHA SEGUN LA OPERACION FIJADA POR EL LLAMANTE
001070*    EN PARAMETROS-PUNTUACION. LOS CONTADORES DE TRABAJO SE CARGAN AQUI AUN
001080*    CUANDO ALGUNAS OPERACIONES (0200-CALCULAR-LIMITE) NO LOS
001090*    NECESITEN, PORQUE ES MAS SIMPLE CARGARLOS SIEMPRE QUE ANADIR
001100*    UNA CONDICION PARA SALTARSELO SEGUN LA OPERACION
001110*****************************************************************
001120 0100-PRINCIPAL.
001130     MOVE CTA-PUNTUACION      TO PUNTUACION-TRABAJO.
001140     MOVE CTA-INTENTOS-DESCUB TO INTENTOS-TRABAJO.
001150     MOVE CTA-TRANSAC-EXITO   TO EXITOS-TRABAJO.
001160
001170     EVALUATE TRUE
001180*            CONSULTA: NO MODIFICA LA CUENTA, SOLO DEVUELVE EL
001190*            LIMITE VIGENTE PARA QUE BANK4/5/6 LO COMPAREN CON EL
001200*            IMPORTE DE LA TRANSACCION
001210         WHEN OPERACION-LIMITE
001220             PERFORM 0200-CALCULAR-LIMITE
001230*            AJUSTES POR EL RESULTADO DE UNA TRANSACCION YA
001240*            APLICADA: CADA UNO CORRESPONDE A UN EVENTO DISTINTO
001250*            DEL CICLO DE VIDA DE LA CUENTA
001260         WHEN OPERACION-DEPOSITO
001270             PERFORM 0300-AJUSTAR-POR-DEPOSITO
001280         WHEN OPERACION-RETIRADA-EXITO
001290             PERFORM 0400-AJUSTAR-POR-RETIRADA
001300         WHEN OPERACION-DESCUBIERTO
001310             PERFORM 0500-AJUSTAR-POR-DESCUBIERTO
001320         WHEN OPERACION-SUSPENSION
001330             PERFORM 0600-AJUSTAR-POR-SUSPENSION
001340         WHEN OPERACION-APELACION
001350             PERFORM 0700-AJUSTAR-POR-APELACION
001360*            RECALCULO COMPLETO A PETICION (BT-0246), NO LIGADO
001370*            A NINGUN EVENTO DE TRANSACCION EN PARTICULAR
001380         WHEN OPERACION-RECALCULAR
001390             PERFORM 0800-RECALCULAR-PUNTUACION
001400     END-EVALUATE.
001410     EXIT PROGRAM.
001420
001430*    LIMITE DE TRANSACCION = PUNTUACION DE CREDITO * 10.00
001440*    CUANTO MAYOR LA PUNTUACION, MAYOR EL IMPORTE QUE SE PERMITE
001450*    MOVER EN UNA SOLA OPERACION; ES LA UNICA FORMULA QUE USA
001460*    ESTE PROGRAMA PARA TRADUCIR PUNTOS EN DINERO
001470 0200-CALCULAR-LIMITE.
001480     COMPUTE LIMITE-CALCULADO = CTA-PUNTUACION * 10.
001490     MOVE LIMITE-CALCULADO TO LIMITE-TRANSACCION.
001500
001510 0200-CALCULAR-LIMITE-EXIT.
001520     EXIT.
001530
001540*    CADA TERCERA TRANSACCION CON EXITO SUMA EL BONO DE DEPOSITO.
001550*    SE USA DIVIDE ... REMAINDER EN LUGAR DE UN CONTADOR MODULO
001560*    PROPIO PORQUE CTA-TRANSAC-EXITO YA LLEVA LA CUENTA ACUMULADA
001570*    DE TODA LA VIDA DE LA CUENTA, NO SOLO DE ESTA SESION BATCH
001580 0300-AJUSTAR-POR-DEPOSITO.
001590     ADD 1 TO CTA-TRANSAC-EXITO.
001600     DIVIDE CTA-TRANSAC-EXITO BY MULTIPLO-BONO
001610         GIVING PUNTUACION-TEMPORAL
001620         REMAINDER RESTO-EXITOS.
001630*        RESTO CERO QUIERE DECIR QUE ESTA ES LA TERCERA, SEXTA,
001640*        NOVENA... TRANSACCION CON EXITO DE LA CUENTA
001650     IF RESTO-EXITOS = 0
001660         MOVE CTA-PUNTUACION TO PUNTUACION-TEMPORAL
001670         ADD BONO-DEPOSITO TO PUNTUACION-TEMPORAL
001680         PERFORM 0900-LIMITAR-PUNTUACION
001690         MOVE PUNTUACION-TEMPORAL TO CTA-PUNTUACION
001700     END-IF.
001710
001720 0300-AJUSTAR-POR-DEPOSITO-EXIT.
001730     EXIT.
001740
001750*    RETIRADA CON EXITO: SOLO CUENTA LA TRANSACCION, SIN CAMBIO
001760*    DE PUNTUACION. UNA RETIRADA NORMAL NO ES NI BUENA NI MALA
001770*    SENAL DE COMPORTAMIENTO, PERO SI ALIMENTA EL CONTADOR QUE
001780*    0300 USA PARA EL BONO Y QUE 0800 USA PARA EL RECALCULO
001790 0400-AJUSTAR-POR-RETIRADA.
001800     ADD 1 TO CTA-TRANSAC-EXITO.
001810
001820 0400-AJUSTAR-POR-RETIRADA-EXIT.
001830     EXIT.
001840
001850*    INTENTO DE RETIRADA POR DESCUBIERTO: PENALIZA LA PUNTUACION.
001860*    SE LLAMA SOLO CUANDO LA RETIRADA FALLA POR SALDO INSUFICIENTE,
001870*    NUNCA POR OTRO MOTIVO (CUENTA NO VERIFICADA, SUSPENDIDA...),
001880*    QUE NO CUENTAN COMO MAL COMPORTAMIENTO DEL TITULAR
001890 0500-AJUSTAR-POR-DESCUBIERTO.
001900     ADD 1 TO CTA-INTENTOS-DESCUB.
001910     MOVE CTA-PUNTUACION TO PUNTUACION-TEMPORAL.
001920     SUBTRACT PENALIZACION-DESCUBIERTO FROM PUNTUACION-TEMPORAL.
001930     PERFORM 0900-LIMITAR-PUNTUACION.
001940     MOVE PUNTUACION-TEMPORAL TO CTA-PUNTUACION.
001950
001960 0500-AJUSTAR-POR-DESCUBIERTO-EXIT.
001970     EXIT.
001980
001990*    SUSPENSION CON EXITO: PENALIZA LA PUNTUACION. LA SUSPENSION
002000*    ES UNA ACCION ADMINISTRATIVA (BANK8), NO UNA TRANSACCION DEL
002010*    TITULAR, PERO IGUALMENTE BAJA LA PUNTUACION PORQUE REFLEJA
002020*    UN PROBLEMA DETECTADO EN LA CUENTA
002030 0600-AJUSTAR-POR-SUSPENSION.
002040     MOVE CTA-PUNTUACION TO PUNTUACION-TEMPORAL.
002050     SUBTRACT PENALIZACION-SUSPENSION FROM PUNTUACION-TEMPORAL.
002060     PERFORM 0900-LIMITAR-PUNTUACION.
002070     MOVE PUNTUACION-TEMPORAL TO CTA-PUNTUACION.
002080
002090 0600-AJUSTAR-POR-SUSPENSION-EXIT.
002100     EXIT.
002110
002120*    APELACION CON EXITO: RECUPERA PARTE DE LA PUNTUACION. NO
002130*    DEVUELVE TODA LA PENALIZACION DE LA SUSPENSION, SOLO UNA
002140*    PARTE (25 DE LOS 50 PUNTOS), PORQUE LA CUENTA SIGUE TENIENDO
002150*    EL ANTECEDENTE AUNQUE LA APELACION HAYA TENIDO EXITO
002160 0700-AJUSTAR-POR-APELACION.
002170     MOVE CTA-PUNTUACION TO PUNTUACION-TEMPORAL.
002180     ADD RECUPERACION-APELACION TO PUNTUACION-TEMPORAL.
002190     PERFORM 0900-LIMITAR-PUNTUACION.
002200     MOVE PUNTUACION-TEMPORAL TO CTA-PUNTUACION.
002210
002220 0700-AJUSTAR-POR-APELACION-EXIT.
002230     EXIT.
002240
002250*    RECALCULO COMPLETO DE LA PUNTUACION, A PETICION, A PARTIR
002260*    DEL SALDO, EL ESTADO Y LOS CONTADORES ACTUALES DE LA CUENTA.
002270*    SE ANADIO EN BT-0246 PARA QUE AUDITORIA PUDIERA RECOMPONER
002280*    LA PUNTUACION DE UNA CUENTA SIN TENER QUE REJUGAR TODO SU
002290*    HISTORICO DE TRANSACCIONES UNA A UNA
002300 0800-RECALCULAR-PUNTUACION.
002310     MOVE PUNTUACION-INICIAL TO PUNTUACION-TEMPORAL.
002320
002330*        TRAMOS DE SALDO: CUENTAS HOLGADAS SUMAN, CUENTAS MUY
002340*        AJUSTADAS RESTAN. LOS CORTES (100/1000/5000) SON LOS
002350*        MISMOS QUE SE USABAN YA EN LA VERSION DE 1992
002360     IF CTA-SALDO > 5000
002370         ADD 50 TO PUNTUACION-TEMPORAL
002380     ELSE
002390         IF CTA-SALDO > 1000
002400             ADD 25 TO PUNTUACION-TEMPORAL
002410         ELSE
002420             IF CTA-SALDO < 100
002430                 SUBTRACT 25 FROM PUNTUACION-TEMPORAL
002440             END-IF
002450         END-IF
002460     END-IF.
002470
002480*    SI NO HAY CONTADORES DE ACTIVIDAD NO HACE FALTA SUMAR Y
002490*    RESTAR CEROS: SE SALTA DIRECTO AL AJUSTE POR ESTADO. ESTA
002500*    COMPROBACION ES EL MOTIVO DE QUE CONTADORES-CUENTA-R EXISTA
002510*    COMO REDEFINICION NUMERICA UNICA DE LOS TRES CONTADORES
002520     IF CONTADORES-CUENTA-R = 0
002530         GO TO 0800-APLICAR-ESTADO
002540     END-IF.
002550
002560*        CADA TRANSACCION CON EXITO SUMA 2 PUNTOS, CADA INTENTO
002570*        DE DESCUBIERTO RESTA 10; ESTOS PESOS SON INDEPENDIENTES
002580*        DE LOS USADOS EN LOS AJUSTES POR EVENTO (0300 A 0700),
002590*        QUE YA QUEDARON APLICADOS EN SU MOMENTO Y NO SE REPITEN
002600     COMPUTE PUNTUACION-TEMPORAL = PUNTUACION-TEMPORAL
002610             + (CTA-TRANSAC-EXITO * 2)
002620             - (CTA-INTENTOS-DESCUB * 10).
002630
002640*    AJUSTE FINAL POR ESTADO ACTUAL DE LA CUENTA: VERIFICADA SUMA,
002650*    SUSPENDIDA O CERRADA RESTAN. SOLO UNA DE LAS TRES 88 PUEDE
002660*    ESTAR ACTIVA A LA VEZ, POR ESO BASTA UN IF/ELSE ENCADENADO
002670 0800-APLICAR-ESTADO.
002680     IF CTA-VERIFICADA
002690         ADD 10 TO PUNTUACION-TEMPORAL
002700     ELSE
002710         IF CTA-SUSPENDIDA
002720             SUBTRACT 30 FROM PUNTUACION-TEMPORAL
002730         ELSE
002740             IF CTA-CERRADA
002750                 SUBTRACT 50 FROM PUNTUACION-TEMPORAL
002760             END-IF
002770         END-IF
002780     END-IF.
002790
002800     PERFORM 0900-LIMITAR-PUNTUACION.
002810     MOVE PUNTUACION-TEMPORAL TO CTA-PUNTUACION.
002820
002830 0800-RECALCULAR-PUNTUACION-EXIT.
002840     EXIT.
002850
002860*    FUERZA LA PUNTUACION DE TRABAJO AL RANGO [300,850]. SE LLAMA
002870*    DESDE TODOS LOS PARRAFOS DE AJUSTE PARA QUE NINGUNO DE ELLOS
002880*    TENGA QUE REPETIR EL PAR DE IF DE TOPE POR SU CUENTA
002890 0900-LIMITAR-PUNTUACION.
002900     IF PUNTUACION-TEMPORAL < PUNTUACION-MINIMA
002910         MOVE PUNTUACION-MINIMA TO PUNTUACION-TEMPORAL
002920     END-IF.
002930     IF PUNTUACION-TEMPORAL > PUNTUACION-MAXIMA
002940         MOVE PUNTUACION-MAXIMA TO PUNTUACION-TEMPORAL
002950     END-IF.
