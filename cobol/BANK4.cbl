000100*****************************************************************
000110*    PROGRAM-ID.  BANK4
000120*    MODULO DE RETIRADA DE EFECTIVO (TXN-TIPO = W)
000130*    SUBPROGRAMA INVOCADO POR BANK1 DENTRO DEL PROCESO BATCH
000140*    NOCTURNO DE TRANSACCIONES
000150*
000160*    RECIBE LA CUENTA YA LOCALIZADA (CTA-REG) Y LA TRANSACCION A
000170*    APLICAR (TXN-REG); DEVUELVE EN RESULTADO-OPERACION SI LA RETIRADA
000180*    TUVO EXITO. NO ABRE NINGUN FICHERO NI TOCA EL MAESTRO: QUIEN
000190*    LO LLAMA (BANK1) ES EL RESPONSABLE DE REGRABAR LA CUENTA A
000200*    TRAVES DEL DAO UNA VEZ EL CALL TERMINA
000210*****************************************************************
000220*    HISTORIAL DE CAMBIOS
000230*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000240*    --------  --------------  ---------  ----------------------
000250*    19890620  J. VALLEJO      BT-0049    PRIMERA VERSION - RETIRO
000260*                                         EN PANTALLA DE CAJERO
000270*    19930210  M. SANZ         BT-0114    SE TRASLADA AL PROCESO
000280*                                         BATCH NOCTURNO
000290*    19950122  J. VALLEJO      BT-0140    SE CONSULTA EL LIMITE DE
000300*                                         TRANSACCION POR PUNTOS
000310*                                         DE CREDITO (CALL BANK2)
000320*    19970605  M. SANZ         BT-0174    SE CUENTA EL DESCUBIERTO
000330*                                         Y SE PENALIZA LA
000340*                                         PUNTUACION AL FALLAR POR
000350*                                         SALDO INSUFICIENTE
000360*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000370*    20021009  A. PRIETO       BT-0246    TOPE DE IMPORTE UNICO DE
000380*                                         10.000,00 PARA TODO TIPO
000390*                                         DE TRANSACCION
000400*    20110627  A. PRIETO       BT-0339    SE AMPLIA EL COMENTARIO
000410*                                         DE CADA PARRAFO A PETICION
000420*                                         DE AUDITORIA INTERNA; SIN
000430*                                         CAMBIO DE LOGICA
000440*****************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    BANK4.
000470 AUTHOR.        J. VALLEJO.
000480 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000490 DATE-WRITTEN.  06/20/1989.
000500 DATE-COMPILED.
000510 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550*    SIN FICHEROS PROPIOS; SPECIAL-NAMES SE MANTIENE POR LA
000560*    COSTUMBRE DEL DEPARTAMENTO DE DECLARARLO EN TODO MODULO
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*    TOPE UNICO DE IMPORTE (BT-0246): VALE PARA RETIRADA, DEPOSITO
000630*    Y TRANSFERENCIA POR IGUAL, DE AHI QUE EL NOMBRE NO MENCIONE
000640*    "RETIRADA" AUNQUE VIVA EN ESTE PROGRAMA
000650 78  IMPORTE-MAXIMO           VALUE 10000.00.
000660 78  IMPORTE-MINIMO          VALUE 0.00.
000670
000680*    AREA DE TRABAJO DE LA VALIDACION Y DEL SALDO PREVIO A LA
000690*    RETIRADA. EL SALDO ANTERIOR SE GUARDA ANTES DE TOCAR CTA-SALDO
000700*    PORQUE 0400 LO NECESITA PARA COMPARAR CONTRA EL IMPORTE
000710*    PEDIDO ANTES DE RESTAR NADA
000720 01  AREA-TRABAJO-RETIRADA.
000730     02  IMPORTE-OK            PIC X(1).
000740         88  IMPORTE-VALIDO        VALUE "S".
000750         88  IMPORTE-INVALIDO      VALUE "N".
000760     02  SALDO-ANTERIOR        PIC S9(9)V99.
000770*        REDEFINICION EN ENTERO/DECIMAL, POR SI ALGUN DIA SE
000780*        QUIERE IMPRIMIR EL SALDO PREVIO EN UN LISTADO DE
000790*        INCIDENCIAS CON LOS CENTIMOS POR SEPARADO
000800     02  SALDO-ANTERIOR-R REDEFINES SALDO-ANTERIOR.
000810         03  SALDO-ANTERIOR-ENTERO     PIC S9(9).
000820         03  SALDO-ANTERIOR-DECIMAL    PIC 9(2).
000830*    CODIGO DE MOTIVO DE RECHAZO, PENDIENTE DE VOLCADO AL FUTURO
000840*    DIARIO DE INCIDENCIAS DE CAJEROS (0=NINGUNO  1=IMPORTE FUERA
000850*    DE RANGO  2=LIMITE DE PUNTUACION  3=CUENTA NO OPERATIVA
000860*    4=DESCUBIERTO). NINGUN LLAMANTE LO LEE TODAVIA, SOLO SE
000870*    RELLENA PARA EL DIA QUE SE IMPLEMENTE ESE DIARIO
000880     02  CODIGO-RECHAZO        PIC 9(1)  COMP.
000890     02  FILLER                   PIC X(3).
000900
000910 COPY SCORELK.
000920
000930 LINKAGE SECTION.
000940 COPY ACCTREC.
000950 COPY TXNREC.
000960 COPY RESLK.
000970
000980 PROCEDURE DIVISION USING CTA-REG TXN-REG RESULTADO-OPERACION.
000990*****************************************************************
001000*    0100-PRINCIPAL: ENCADENA LAS TRES COMPROBACIONES QUE DEBE
001010*    PASAR UNA RETIRADA -- IMPORTE VALIDO, DENTRO DEL LIMITE DE
001020*    PUNTUACION, Y REGLA DE NEGOCIO DE LA CUENTA -- SALIENDO POR
001030*    GO TO EN CUANTO UNA DE ELLAS FALLA. RESULTADO-OPERACION EMPIEZA
001040*    SIEMPRE EN "N" Y SOLO SE PONE A "S" SI LAS TRES PASAN
001050*****************************************************************
001060 0100-PRINCIPAL.
001070     MOVE "N" TO RESULTADO-OPERACION.
001080     MOVE 0 TO CODIGO-RECHAZO.
001090     PERFORM 0200-VALIDAR-IMPORTE.
001100     IF IMPORTE-INVALIDO
001110         MOVE 1 TO CODIGO-RECHAZO
001120         GO TO 0100-PRINCIPAL-EXIT.
001130
001140*        EL LIMITE SE CONSULTA ANTES DE MIRAR EL SALDO: UNA
001150*        RETIRADA POR ENCIMA DEL LIMITE DE PUNTUACION SE RECHAZA
001160*        AUNQUE LA CUENTA TUVIERA SALDO DE SOBRA PARA CUBRIRLA
001170     PERFORM 0300-CONSULTAR-LIMITE.
001180     IF TXN-IMPORTE > LIMITE-TRANSACCION
001190         MOVE 2 TO CODIGO-RECHAZO
001200         GO TO 0100-PRINCIPAL-EXIT.
001210
001220     MOVE CTA-SALDO TO SALDO-ANTERIOR.
001230     PERFORM 0400-APLICAR-RETIRADA.
001240
001250 0100-PRINCIPAL-EXIT.
001260     EXIT PROGRAM.
001270
001280*    VALIDACION COMUN DE IMPORTE: MAYOR QUE CERO Y NO SUPERIOR AL
001290*    TOPE DE 10.000,00 ESTABLECIDO PARA CUALQUIER TRANSACCION.
001300*    ESTA COMPROBACION ES IDENTICA EN BANK4, BANK5 Y BANK6 -- NO
001310*    SE COMPARTE EN UN COPY PORQUE CADA PROGRAMA TIENE SU PROPIA
001320*    AREA DE TRABAJO LOCAL, DECLARADA POR SEPARADO EN CADA MODULO
001330 0200-VALIDAR-IMPORTE.
001340     IF TXN-IMPORTE > IMPORTE-MINIMO AND
001350        TXN-IMPORTE NOT > IMPORTE-MAXIMO
001360         MOVE "S" TO IMPORTE-OK
001370     ELSE
001380         MOVE "N" TO IMPORTE-OK
001390     END-IF.
001400
001410 0200-VALIDAR-IMPORTE-EXIT.
001420     EXIT.
001430
001440*    EL LIMITE DE RETIRADA DEPENDE DE LA PUNTUACION DE CREDITO
001450*    ACTUAL DE LA CUENTA (BANK2, OPERACION L). SE PIDE DE NUEVO EN
001460*    CADA LLAMADA EN LUGAR DE GUARDARLO EN LA CUENTA PORQUE LA
001470*    PUNTUACION PUEDE HABER CAMBIADO DESDE LA ULTIMA TRANSACCION
001480 0300-CONSULTAR-LIMITE.
001490     SET OPERACION-LIMITE TO TRUE.
001500     CALL "BANK2" USING PARAMETROS-PUNTUACION CTA-REG.
001510
001520 0300-CONSULTAR-LIMITE-EXIT.
001530     EXIT.
001540
001550*    REGLA DE NEGOCIO DE RETIRADA: FALLA SI LA CUENTA ESTA
001560*    CERRADA, SUSPENDIDA O SIN VERIFICAR, O SI EL IMPORTE SUPERA
001570*    EL SALDO. SI FALLA POR SALDO INSUFICIENTE SE CUENTA EL
001580*    DESCUBIERTO Y SE PENALIZA LA PUNTUACION (BANK2, OPERACION O).
001590*    SI TIENE EXITO SE CUENTA LA TRANSACCION (BANK2, OPERACION W).
001600 0400-APLICAR-RETIRADA.
001610*        LAS TRES CONDICIONES DE ESTADO SE COMPRUEBAN JUNTAS
001620*        PORQUE NINGUNA DE LAS TRES PERMITE OPERAR LA CUENTA; EL
001630*        CODIGO DE RECHAZO NO DISTINGUE CUAL DE LAS TRES FUE
001640     IF CTA-CERRADA OR CTA-SUSPENDIDA OR CTA-NO-VERIFICADA
001650         MOVE 3 TO CODIGO-RECHAZO
001660         GO TO 0400-APLICAR-RETIRADA-EXIT.
001670*        SALDO INSUFICIENTE: SE RECHAZA LA RETIRADA PERO SE DEJA
001680*        CONSTANCIA DEL INTENTO EN LA CUENTA (CONTADOR Y
001690*        PENALIZACION), QUE ES LO QUE DISTINGUE ESTE RECHAZO DE
001700*        LOS DEMAS -- AQUI SI HAY UN EFECTO PERSISTENTE
001710     IF TXN-IMPORTE > SALDO-ANTERIOR
001720         MOVE 4 TO CODIGO-RECHAZO
001730         SET OPERACION-DESCUBIERTO TO TRUE
001740         CALL "BANK2" USING PARAMETROS-PUNTUACION CTA-REG
001750         GO TO 0400-APLICAR-RETIRADA-EXIT
001760     END-IF.
001770
001780*        CAMINO DE EXITO: SE RESTA EL IMPORTE, SE CUENTA LA
001790*        TRANSACCION EN EL MOTOR DE PUNTUACION Y SE AVISA AL
001800*        LLAMANTE CON RESULTADO-OPERACION = "S"
001810     SUBTRACT TXN-IMPORTE FROM CTA-SALDO.
001820     SET OPERACION-RETIRADA-EXITO TO TRUE.
001830     CALL "BANK2" USING PARAMETROS-PUNTUACION CTA-REG.
001840     MOVE "S" TO RESULTADO-OPERACION.
001850
001860 0400-APLICAR-RETIRADA-EXIT.
001870     EXIT.
