000100*****************************************************************
000110*    PROGRAM-ID.  BANK5
000120*    MODULO DE INGRESO EN CUENTA (TXN-TIPO = D)
000130*    SUBPROGRAMA INVOCADO POR BANK1 DENTRO DEL PROCESO BATCH
000140*    NOCTURNO DE TRANSACCIONES
000150*
000160*    ES EL MODULO DE TRANSACCION MAS SIMPLE DE LOS TRES (JUNTO A
000170*    BANK4 Y BANK6): UN INGRESO SOLO PUEDE FALLAR POR IMPORTE
000180*    FUERA DE RANGO O POR CUENTA CERRADA, NUNCA POR FALTA DE SALDO
000190*    NI POR LIMITE DE PUNTUACION (EL LIMITE SOLO RESTRINGE SALIDAS
000200*    DE DINERO, NO ENTRADAS)
000210*****************************************************************
000220*    HISTORIAL DE CAMBIOS
000230*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000240*    --------  --------------  ---------  ----------------------
000250*    19890620  J. VALLEJO      BT-0049    PRIMERA VERSION - INGRESO
000260*                                         EN PANTALLA DE CAJERO
000270*    19930210  M. SANZ         BT-0114    SE TRASLADA AL PROCESO
000280*                                         BATCH NOCTURNO
000290*    19950122  J. VALLEJO      BT-0140    SE AVISA A BANK2 DEL
000300*                                         INGRESO PARA EL BONO DE
000310*                                         PUNTUACION CADA TRES
000320*                                         TRANSACCIONES CON EXITO
000330*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000340*    20021009  A. PRIETO       BT-0246    TOPE DE IMPORTE UNICO DE
000350*                                         10.000,00 PARA TODO TIPO
000360*                                         DE TRANSACCION
000370*    20110627  A. PRIETO       BT-0339    SE AMPLIA EL COMENTARIO
000380*                                         DE CADA PARRAFO A PETICION
000390*                                         DE AUDITORIA INTERNA; SIN
000400*                                         CAMBIO DE LOGICA
000410*****************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    BANK5.
000440 AUTHOR.        J. VALLEJO.
000450 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000460 DATE-WRITTEN.  06/20/1989.
000470 DATE-COMPILED.
000480 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520*    SIN FICHEROS PROPIOS; SPECIAL-NAMES SE MANTIENE POR LA
000530*    COSTUMBRE DEL DEPARTAMENTO DE DECLARARLO EN TODO MODULO
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*    MISMO TOPE UNICO DE IMPORTE QUE BANK4 Y BANK6 (BT-0246);
000600*    CADA PROGRAMA LO DECLARA POR SU CUENTA EN VEZ DE
000610*    COMPARTIRLO EN UN COPY, SIGUIENDO LA COSTUMBRE DEL AREA DE
000620*    TRABAJO PROPIA POR MODULO
000630 78  IMPORTE-MAXIMO           VALUE 10000.00.
000640 78  IMPORTE-MINIMO           VALUE 0.00.
000650
000660*    AREA DE TRABAJO DE LA VALIDACION Y DEL SALDO RESULTANTE TRAS
000670*    EL INGRESO
000680 01  AREA-TRABAJO-INGRESO.
000690     02  IMPORTE-OK            PIC X(1).
000700         88  IMPORTE-VALIDO        VALUE "S".
000710         88  IMPORTE-INVALIDO      VALUE "N".
000720*        SE CALCULA EN UN CAMPO APARTE CON ADD ... GIVING EN VEZ
000730*        DE SUMAR DIRECTO SOBRE CTA-SALDO, PARA DEJAR UN PUNTO
000740*        DONDE ENGANCHAR UNA VALIDACION DE DESBORDAMIENTO SI
000750*        ALGUN DIA SE DECIDE LIMITAR EL SALDO MAXIMO DE UNA CUENTA
000760     02  SALDO-NUEVO           PIC S9(9)V99.
000770     02  SALDO-NUEVO-R REDEFINES SALDO-NUEVO.
000780         03  SALDO-NUEVO-ENTERO     PIC S9(9).
000790         03  SALDO-NUEVO-DECIMAL    PIC 9(2).
000800*    CODIGO DE MOTIVO DE RECHAZO, PENDIENTE DE VOLCADO AL FUTURO
000810*    DIARIO DE INCIDENCIAS DE CAJEROS (0=NINGUNO  1=IMPORTE FUERA
000820*    DE RANGO  2=CUENTA CERRADA)
000830     02  CODIGO-RECHAZO        PIC 9(1)  COMP.
000840     02  FILLER                   PIC X(3).
000850
000860 COPY SCORELK.
000870
000880 LINKAGE SECTION.
000890 COPY ACCTREC.
000900 COPY TXNREC.
000910 COPY RESLK.
000920
000930 PROCEDURE DIVISION USING CTA-REG TXN-REG RESULTADO-OPERACION.
000940*****************************************************************
000950*    0100-PRINCIPAL: VALIDA EL IMPORTE Y, SI ES CORRECTO, APLICA
000960*    EL INGRESO. A DIFERENCIA DE BANK4 NO HAY CONSULTA DE LIMITE
000970*    DE PUNTUACION: EL LIMITE SOLO RESTRINGE LO QUE SALE DE LA
000980*    CUENTA (RETIRADAS Y TRANSFERENCIAS), NUNCA LO QUE ENTRA
000990*****************************************************************
001000 0100-PRINCIPAL.
001010     MOVE "N" TO RESULTADO-OPERACION.
001020     MOVE 0 TO CODIGO-RECHAZO.
001030     PERFORM 0200-VALIDAR-IMPORTE.
001040     IF IMPORTE-INVALIDO
001050         MOVE 1 TO CODIGO-RECHAZO
001060         GO TO 0100-PRINCIPAL-EXIT.
001070
001080     PERFORM 0300-APLICAR-INGRESO.
001090
001100 0100-PRINCIPAL-EXIT.
001110     EXIT PROGRAM.
001120
001130*    VALIDACION COMUN DE IMPORTE: MAYOR QUE CERO Y NO SUPERIOR AL
001140*    TOPE DE 10.000,00 ESTABLECIDO PARA CUALQUIER TRANSACCION.
001150*    MISMA LOGICA QUE 0200-VALIDAR-IMPORTE DE BANK4 Y BANK6, CADA
001160*    UNO CON SU PROPIO AREA DE TRABAJO
001170 0200-VALIDAR-IMPORTE.
001180     IF TXN-IMPORTE > IMPORTE-MINIMO AND
001190        TXN-IMPORTE NOT > IMPORTE-MAXIMO
001200         MOVE "S" TO IMPORTE-OK
001210     ELSE
001220         MOVE "N" TO IMPORTE-OK
001230     END-IF.
001240
001250 0200-VALIDAR-IMPORTE-EXIT.
001260     EXIT.
001270
001280*    REGLA DE NEGOCIO DE INGRESO: SOLO FALLA SI LA CUENTA ESTA
001290*    CERRADA. SI TIENE EXITO SE AVISA A BANK2 (OPERACION D) PARA
001300*    QUE CUENTE LA TRANSACCION Y APLIQUE EL BONO CADA TRES.
001310*    A DIFERENCIA DE LA RETIRADA (BANK4), UNA CUENTA SUSPENDIDA O
001320*    SIN VERIFICAR SI PUEDE RECIBIR INGRESOS: SOLO LA SALIDA DE
001330*    DINERO ESTA RESTRINGIDA EN ESOS ESTADOS, NO LA ENTRADA
001340 0300-APLICAR-INGRESO.
001350     IF CTA-CERRADA
001360         MOVE 2 TO CODIGO-RECHAZO
001370         GO TO 0300-APLICAR-INGRESO-EXIT.
001380
001390*        EL SALDO NUEVO SE CALCULA ANTES DE TOCAR CTA-SALDO PARA
001400*        PODER DEJAR UN PUNTO DE VALIDACION INTERMEDIO SI HICIERA
001410*        FALTA, AUNQUE HOY SE MUEVE DIRECTAMENTE SIN COMPROBAR NADA
001420     ADD TXN-IMPORTE TO CTA-SALDO GIVING SALDO-NUEVO.
001430     MOVE SALDO-NUEVO TO CTA-SALDO.
001440     SET OPERACION-DEPOSITO TO TRUE.
001450     CALL "BANK2" USING PARAMETROS-PUNTUACION CTA-REG.
001460     MOVE "S" TO RESULTADO-OPERACION.
001470
001480 0300-APLICAR-INGRESO-EXIT.
001490     EXIT.
