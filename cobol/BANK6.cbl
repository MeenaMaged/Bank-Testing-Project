000100*****************************************************************
000110*    PROGRAM-ID.  BANK6
000120*    MODULO DE TRANSFERENCIA ENTRE CUENTAS (TXN-TIPO = T)
000130*    SUBPROGRAMA INVOCADO POR BANK1 DENTRO DEL PROCESO BATCH
000140*    NOCTURNO DE TRANSACCIONES
000150*
000160*    ES EL UNICO DE LOS TRES MODULOS DE TRANSACCION QUE TOCA DOS
000170*    CUENTAS A LA VEZ. BANK1 SOLO LE PASA LA CUENTA ORIGEN; EL
000180*    DESTINO LO LOCALIZA Y ACTUALIZA ESTE PROPIO PROGRAMA CONTRA
000190*    LA TABLA DE BANK9, SIN PASAR POR BANK1 EN NINGUN MOMENTO
000200*****************************************************************
000210*    HISTORIAL DE CAMBIOS
000220*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000230*    --------  --------------  ---------  ----------------------
000240*    19900418  M. SANZ         BT-0066    PRIMERA VERSION - SOLO
000250*                                         TRANSFERENCIAS ENTRE
000260*                                         CUENTAS DEL MISMO
000270*                                         TITULAR EN PANTALLA
000280*    19930210  M. SANZ         BT-0114    SE TRASLADA AL PROCESO
000290*                                         BATCH NOCTURNO. SE
000300*                                         LOCALIZA AL DESTINATARIO
000310*                                         POR TARJETA (CALL BANK9)
000320*    19970605  M. SANZ         BT-0174    LA CUENTA ORIGEN DEBE
000330*                                         ESTAR VERIFICADA; EL
000340*                                         DESTINO NO PUEDE ESTAR
000350*                                         CERRADO
000360*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000370*    20021009  A. PRIETO       BT-0246    TOPE DE IMPORTE UNICO DE
000380*                                         10.000,00 PARA TODO TIPO
000390*                                         DE TRANSACCION
000400*    20110627  A. PRIETO       BT-0339    SE AMPLIA EL COMENTARIO
000410*                                         DE CADA PARRAFO A PETICION
000420*                                         DE AUDITORIA INTERNA; SIN
000430*                                         CAMBIO DE LOGICA
000440*****************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    BANK6.
000470 AUTHOR.        M. SANZ.
000480 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000490 DATE-WRITTEN.  04/18/1990.
000500 DATE-COMPILED.
000510 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550*    SIN FICHEROS PROPIOS; SPECIAL-NAMES SE MANTIENE POR LA
000560*    COSTUMBRE DEL DEPARTAMENTO DE DECLARARLO EN TODO MODULO
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*    MISMO TOPE UNICO DE IMPORTE QUE BANK4 Y BANK5 (BT-0246)
000630 78  IMPORTE-MAXIMO           VALUE 10000.00.
000640 78  IMPORTE-MINIMO           VALUE 0.00.
000650
000660*    AREA DE TRABAJO DE LA VALIDACION Y DEL SALDO ORIGEN ANTES
000670*    DE LA TRANSFERENCIA
000680 01  AREA-TRABAJO-TRANSFERENCIA.
000690     02  IMPORTE-OK            PIC X(1).
000700         88  IMPORTE-VALIDO        VALUE "S".
000710         88  IMPORTE-INVALIDO      VALUE "N".
000720*        SE GUARDA EL SALDO ORIGEN ANTES DE RESTAR NADA, IGUAL
000730*        QUE HACE BANK4 CON LA RETIRADA, PARA PODER COMPARAR EL
000740*        IMPORTE PEDIDO CONTRA EL SALDO DISPONIBLE SIN TOCAR
000750*        TODAVIA CTA-SALDO
000760     02  SALDO-ORIGEN          PIC S9(9)V99.
000770     02  SALDO-ORIGEN-R REDEFINES SALDO-ORIGEN.
000780         03  SALDO-ORIGEN-ENTERO      PIC S9(9).
000790         03  SALDO-ORIGEN-DECIMAL     PIC 9(2).
000800*    CODIGO DE MOTIVO DE RECHAZO, PENDIENTE DE VOLCADO AL FUTURO
000810*    DIARIO DE INCIDENCIAS DE CAJEROS (0=NINGUNO  1=IMPORTE FUERA
000820*    DE RANGO  2=ORIGEN NO VERIFICADO  3=SALDO INSUFICIENTE
000830*    4=DESTINO NO ENCONTRADO O CERRADO)
000840     02  CODIGO-RECHAZO        PIC 9(1)  COMP.
000850     02  FILLER                   PIC X(3).
000860
000870 COPY DAOLK.
000880
000890*    AREA DE TRABAJO LOCAL PARA LA CUENTA DESTINO, LOCALIZADA Y
000900*    ACTUALIZADA DIRECTAMENTE CONTRA LA TABLA DE BANK9. SE USA EL
000910*    MISMO COPY ACCTREC QUE EL ORIGEN PERO CON PREFIJO DEST-, PARA
000920*    QUE NO HAYA DUDA EN EL CODIGO DE CUAL DE LAS DOS CUENTAS ES
000930*    CADA CAMPO
000940 COPY ACCTREC REPLACING ==CTA-== BY ==DEST-==.
000950
000960 LINKAGE SECTION.
000970 COPY ACCTREC.
000980 COPY TXNREC.
000990 COPY RESLK.
001000
001010 PROCEDURE DIVISION USING CTA-REG TXN-REG RESULTADO-OPERACION.
001020*****************************************************************
001030*    0100-PRINCIPAL: CADENA DE COMPROBACIONES SOBRE EL ORIGEN
001040*    (IMPORTE, VERIFICACION, SALDO) Y LUEGO SOBRE EL DESTINO
001050*    (ENCONTRADO, NO CERRADO) ANTES DE MOVER NINGUN DINERO. EL
001060*    ORDEN IMPORTA: NO SE BUSCA EL DESTINO SI EL ORIGEN YA HA
001070*    FALLADO, PARA NO GASTAR UNA LLAMADA A BANK9 EN VANO
001080*****************************************************************
001090 0100-PRINCIPAL.
001100     MOVE "N" TO RESULTADO-OPERACION.
001110     MOVE 0 TO CODIGO-RECHAZO.
001120     PERFORM 0200-VALIDAR-IMPORTE.
001130     IF IMPORTE-INVALIDO
001140         MOVE 1 TO CODIGO-RECHAZO
001150         GO TO 0100-PRINCIPAL-EXIT.
001160
001170*        LA TRANSFERENCIA EXIGE QUE EL ORIGEN ESTE VERIFICADA;
001180*        SUSPENDIDA TAMBIEN LA BLOQUEARIA PERO QUEDA CUBIERTO POR
001190*        NOT CTA-VERIFICADA, PUESTO QUE SOLO HAY UN ESTADO ACTIVO
001200*        A LA VEZ
001210     IF NOT CTA-VERIFICADA
001220         MOVE 2 TO CODIGO-RECHAZO
001230         GO TO 0100-PRINCIPAL-EXIT.
001240
001250     MOVE CTA-SALDO TO SALDO-ORIGEN.
001260     IF TXN-IMPORTE > SALDO-ORIGEN
001270         MOVE 3 TO CODIGO-RECHAZO
001280         GO TO 0100-PRINCIPAL-EXIT.
001290
001300*        SOLO SE LOCALIZA EL DESTINO UNA VEZ EL ORIGEN HA PASADO
001310*        TODAS SUS PROPIAS COMPROBACIONES
001320     PERFORM 0300-LOCALIZAR-DESTINO.
001330     IF NO-ENCONTRADA
001340         MOVE 4 TO CODIGO-RECHAZO
001350         GO TO 0100-PRINCIPAL-EXIT.
001360     IF DEST-CERRADA
001370         MOVE 4 TO CODIGO-RECHAZO
001380         GO TO 0100-PRINCIPAL-EXIT.
001390
001400     PERFORM 0400-APLICAR-TRANSFERENCIA.
001410
001420 0100-PRINCIPAL-EXIT.
001430     EXIT PROGRAM.
001440
001450*    VALIDACION COMUN DE IMPORTE: MAYOR QUE CERO Y NO SUPERIOR AL
001460*    TOPE DE 10.000,00 ESTABLECIDO PARA CUALQUIER TRANSACCION
001470 0200-VALIDAR-IMPORTE.
001480     IF TXN-IMPORTE > IMPORTE-MINIMO AND
001490        TXN-IMPORTE NOT > IMPORTE-MAXIMO
001500         MOVE "S" TO IMPORTE-OK
001510     ELSE
001520         MOVE "N" TO IMPORTE-OK
001530     END-IF.
001540
001550 0200-VALIDAR-IMPORTE-EXIT.
001560     EXIT.
001570
001580*    LOCALIZA LA CUENTA DESTINO POR SU NUMERO DE TARJETA SOBRE LA
001590*    TABLA DE BANK9. DEVUELVE EL REGISTRO COMPLETO EN DEST-REG.
001600*    SE BUSCA POR TARJETA Y NO POR NUMERO DE CUENTA PORQUE ASI
001610*    LLEGA IDENTIFICADO EL DESTINO EN TXN-TARJETA-DESTINO DESDE
001620*    EL FICHERO DE TRANSACCIONES
001630 0300-LOCALIZAR-DESTINO.
001640     MOVE TXN-TARJETA-DESTINO TO TARJETA-BUSCADA.
001650     SET OPERACION-BUSCAR-TARJETA TO TRUE.
001660     CALL "BANK9" USING PARAMETROS-ALMACEN DEST-REG.
001670
001680 0300-LOCALIZAR-DESTINO-EXIT.
001690     EXIT.
001700
001710*    ABONA AL DESTINO Y CARGA AL ORIGEN. EL SALDO DEL ORIGEN LO
001720*    REGRABA BANK1 AL DEVOLVER EL CONTROL; EL DEL DESTINO SE
001730*    REGRABA AQUI MISMO PORQUE BANK1 NO LO TIENE EN SU AREA DE
001740*    TRABAJO.
001750*    NOTESE QUE EL DESTINO NO PASA POR EL MOTOR DE PUNTUACION
001760*    (BANK2): LA TRANSFERENCIA RECIBIDA NO CUENTA COMO EVENTO DE
001770*    COMPORTAMIENTO DEL TITULAR DEL DESTINO, SOLO DEL ORIGEN, Y
001780*    EL ORIGEN NI SIQUIERA SE APUNTA AQUI PORQUE LA SALIDA DE
001790*    UNA TRANSFERENCIA NO SE CONSIDERA UN EVENTO DE CREDITO
001800 0400-APLICAR-TRANSFERENCIA.
001810     SUBTRACT TXN-IMPORTE FROM CTA-SALDO.
001820     ADD TXN-IMPORTE TO DEST-SALDO.
001830     SET OPERACION-ACTUALIZAR TO TRUE.
001840     CALL "BANK9" USING PARAMETROS-ALMACEN DEST-REG.
001850     MOVE "S" TO RESULTADO-OPERACION.
001860
001870 0400-APLICAR-TRANSFERENCIA-EXIT.
001880     EXIT.
