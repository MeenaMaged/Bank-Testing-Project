000100*****************************************************************
000110*    PROGRAM-ID.  BANK7
000120*    MODULO DE EXTRACTO DE CUENTA A PETICION (TXN-TIPO = P)
000130*    SUBPROGRAMA INVOCADO POR BANK1 DENTRO DEL PROCESO BATCH
000140*    NOCTURNO DE TRANSACCIONES
000150*
000160*    A DIFERENCIA DE BANK4/5/6 ESTE MODULO NO MODIFICA LA CUENTA
000170*    NI PUEDE FALLAR: SOLO LEE CTA-REG Y DEVUELVE SEIS LINEAS DE
000180*    TEXTO YA FORMATEADAS PARA QUE BANK1 LAS ESCRIBA TAL CUAL EN
000190*    RPTOUT. NO HAY REGLA DE NEGOCIO QUE RECHACE UNA CONSULTA DE
000200*    EXTRACTO, POR ESO NO EXISTE UN RESULTADO-OPERACION EN ESTE CALL
000210*****************************************************************
000220*    HISTORIAL DE CAMBIOS
000230*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000240*    --------  --------------  ---------  ----------------------
000250*    19900418  M. SANZ         BT-0066    PRIMERA VERSION - EXTRACTO
000260*                                         IMPRESO EN LA VENTANILLA
000270*    19960311  M. SANZ         BT-0159    SE TRASLADA AL PROCESO
000280*                                         BATCH NOCTURNO, DEVUELVE
000290*                                         LAS LINEAS A BANK1 PARA
000300*                                         SU ESCRITURA EN RPTOUT
000310*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000320*    20110627  A. PRIETO       BT-0339    SE AMPLIA EL COMENTARIO
000330*                                         DE CADA PARRAFO A PETICION
000340*                                         DE AUDITORIA INTERNA; SIN
000350*                                         CAMBIO DE LOGICA
000360*****************************************************************
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    BANK7.
000390 AUTHOR.        M. SANZ.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000410 DATE-WRITTEN.  04/18/1990.
000420 DATE-COMPILED.
000430 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470*    SIN FICHEROS PROPIOS; SPECIAL-NAMES SE MANTIENE POR LA
000480*    COSTUMBRE DEL DEPARTAMENTO DE DECLARARLO EN TODO MODULO
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*    AREA DE TRABAJO DEL FORMATEO DEL EXTRACTO. NADA DE ESTO SE
000550*    DEVUELVE DIRECTAMENTE AL LLAMANTE, SOLO SIRVE PARA CONSTRUIR
000560*    LAS LINEAS DE TEXTO QUE SE COPIAN A EXTRACTO-CUENTA EN 0400
000570 01  AREA-TRABAJO-EXTRACTO.
000580*        SALDO EN FORMA NUMERICA PURA, USADO SOLO INTERNAMENTE;
000590*        LO QUE SE IMPRIME ES SIEMPRE LA VERSION EDITADA DE ABAJO
000600     02  SALDO-NUMERICO        PIC S9(9)V99.
000610     02  SALDO-NUMERICO-R REDEFINES SALDO-NUMERICO.
000620         03  SALDO-NUMERICO-ENTERO     PIC S9(9).
000630         03  SALDO-NUMERICO-DECIMAL    PIC 9(2).
000640*        SALDO EDITADO CON SIMBOLO DE MONEDA, COMAS DE MILLAR Y
000650*        DOS DECIMALES -- ES EL QUE REALMENTE VA A LA LINEA 4
000660*        DEL EXTRACTO
000670     02  SALDO-EDITADO         PIC $$$,$$$,$$9.99.
000680*        VISTA ALFANUMERICA DEL CAMPO EDITADO, PARA PODER PASARLO
000690*        TAL CUAL A UN STRING SIN QUE LA COMPILACION SE QUEJE DE
000700*        MEZCLAR UN CAMPO NUMERICO-EDITADO DENTRO DE UN STRING
000710     02  SALDO-EDITADO-R REDEFINES SALDO-EDITADO
000720                                  PIC X(14).
000730     02  ESTADO-TEXTO          PIC X(10).
000740*    NUMERO DE LINEAS DEL EXTRACTO YA CONSTRUIDAS, PARA EL
000750*    CONTROL DE CUADRE CON EXTRACTO-CUENTA AL AMPLIAR EL FORMATO.
000760*    NINGUN LLAMANTE LO LEE HOY, PERO SIRVIO DE AYUDA AL DEPURAR
000770*    CUANDO SE AMPLIO DE CUATRO A SEIS LINEAS EN BT-0159
000780     02  LINEAS-CONSTRUIDAS    PIC 9(1)  COMP.
000790     02  FILLER                   PIC X(3).
000800
000810 LINKAGE SECTION.
000820 COPY ACCTREC.
000830 COPY STMTLK.
000840
000850 PROCEDURE DIVISION USING CTA-REG EXTRACTO-CUENTA.
000860*****************************************************************
000870*    0100-PRINCIPAL: TRES PASOS SECUENCIALES SIN NINGUNA
000880*    CONDICION DE SALIDA -- FORMATEAR EL SALDO, FORMATEAR EL
000890*    ESTADO Y CONSTRUIR LAS LINEAS -- PORQUE UNA CONSULTA DE
000900*    EXTRACTO SIEMPRE TIENE EXITO
000910*****************************************************************
000920 0100-PRINCIPAL.
000930     PERFORM 0200-FORMATEAR-SALDO.
000940     PERFORM 0300-FORMATEAR-ESTADO.
000950     PERFORM 0400-CONSTRUIR-LINEAS.
000960     EXIT PROGRAM.
000970
000980*    EDITA EL SALDO CON SIMBOLO DE MONEDA Y DOS DECIMALES. EL
000990*    MOVE A LA IMAGEN NUMERICO-EDITADA HACE TODO EL TRABAJO DE
001000*    INSERTAR EL SIGNO DE DOLAR Y LAS COMAS DE MILLAR; NO HAY
001010*    LOGICA DE FORMATO ESCRITA A MANO EN ESTE PARRAFO
001020 0200-FORMATEAR-SALDO.
001030     MOVE CTA-SALDO TO SALDO-NUMERICO.
001040     MOVE CTA-SALDO TO SALDO-EDITADO.
001050
001060 0200-FORMATEAR-SALDO-EXIT.
001070     EXIT.
001080
001090*    TRADUCE EL CODIGO DE ESTADO AL TEXTO DEL EXTRACTO. LOS
001100*    CUATRO TEXTOS VAN EN INGLES PORQUE ASI LO PIDE EL FORMATO
001110*    DE EXTRACTO ACORDADO CON EL DEPARTAMENTO DE ATENCION AL
001120*    CLIENTE, AUNQUE EL RESTO DEL PROGRAMA ESTE EN ESPANOL
001130 0300-FORMATEAR-ESTADO.
001140     IF CTA-NO-VERIFICADA
001150         MOVE "Unverified" TO ESTADO-TEXTO
001160     ELSE
001170         IF CTA-VERIFICADA
001180             MOVE "Verified"  TO ESTADO-TEXTO
001190         ELSE
001200             IF CTA-SUSPENDIDA
001210                 MOVE "Suspended" TO ESTADO-TEXTO
001220             ELSE
001230                 MOVE "Closed"    TO ESTADO-TEXTO
001240             END-IF
001250         END-IF
001260     END-IF.
001270
001280 0300-FORMATEAR-ESTADO-EXIT.
001290     EXIT.
001300
001310*    MONTA LAS SEIS LINEAS DEL EXTRACTO EN EL AREA DE ENLACE. CADA
001320*    LINEA SE LIMPIA CON MOVE SPACES ANTES DEL STRING PORQUE
001330*    EXTRACTO-CUENTA ES UN AREA DE ENLACE QUE EL LLAMANTE PUEDE
001340*    REUTILIZAR DE UNA CONSULTA A LA SIGUIENTE: SIN ESE MOVE
001350*    QUEDARIAN RESTOS DEL EXTRACTO ANTERIOR DETRAS DEL TEXTO NUEVO
001360 0400-CONSTRUIR-LINEAS.
001370     MOVE 0 TO LINEAS-CONSTRUIDAS.
001380*        LINEA 1: CABECERA FIJA, SIN DATOS DE LA CUENTA
001390     MOVE "=== ACCOUNT STATEMENT ===" TO LINEA-EXTRACTO(1).
001400     ADD 1 TO LINEAS-CONSTRUIDAS.
001410*        LINEA 2: NOMBRE DEL TITULAR
001420     MOVE SPACES TO LINEA-EXTRACTO(2).
001430     STRING "Client Name: " CTA-NOMBRE-CLIENTE
001440         DELIMITED BY SIZE INTO LINEA-EXTRACTO(2).
001450     ADD 1 TO LINEAS-CONSTRUIDAS.
001460*        LINEA 3: NUMERO DE TARJETA
001470     MOVE SPACES TO LINEA-EXTRACTO(3).
001480     STRING "Card Number: " CTA-TARJETA
001490         DELIMITED BY SIZE INTO LINEA-EXTRACTO(3).
001500     ADD 1 TO LINEAS-CONSTRUIDAS.
001510*        LINEA 4: SALDO YA EDITADO POR 0200
001520     MOVE SPACES TO LINEA-EXTRACTO(4).
001530     STRING "Balance: " SALDO-EDITADO
001540         DELIMITED BY SIZE INTO LINEA-EXTRACTO(4).
001550     ADD 1 TO LINEAS-CONSTRUIDAS.
001560*        LINEA 5: TEXTO DE ESTADO YA TRADUCIDO POR 0300
001570     MOVE SPACES TO LINEA-EXTRACTO(5).
001580     STRING "Status: " ESTADO-TEXTO
001590         DELIMITED BY SIZE INTO LINEA-EXTRACTO(5).
001600     ADD 1 TO LINEAS-CONSTRUIDAS.
001610*        LINEA 6: PIE FIJO, CIERRA EL BLOQUE DEL EXTRACTO
001620     MOVE "========================" TO LINEA-EXTRACTO(6).
001630     ADD 1 TO LINEAS-CONSTRUIDAS.
001640
001650 0400-CONSTRUIR-LINEAS-EXIT.
001660     EXIT.
