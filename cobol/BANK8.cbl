000100*****************************************************************
000110*    PROGRAM-ID.  BANK8
000120*    MODULO DE CAMBIOS DE ESTADO ADMINISTRATIVOS DE LA CUENTA
000130*    (TXN-TIPO = V VERIFICAR, S SUSPENDER, C CERRAR, A APELAR)
000140*    SUBPROGRAMA INVOCADO POR BANK1 DENTRO DEL PROCESO BATCH
000150*    NOCTURNO DE TRANSACCIONES
000160*
000170*    A DIFERENCIA DE BANK4/5/6 ESTAS CUATRO OPERACIONES NO MUEVEN
000180*    DINERO, SOLO CAMBIAN CTA-ESTADO SIGUIENDO UNA MAQUINA DE
000190*    ESTADOS DE CUATRO POSICIONES. CADA TRANSICION SOLO ES VALIDA
000200*    DESDE UN ESTADO DE ORIGEN CONCRETO; CUALQUIER OTRO SE RECHAZA
000210*****************************************************************
000220*    HISTORIAL DE CAMBIOS
000230*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000240*    --------  --------------  ---------  ----------------------
000250*    19950830  M. SANZ         BT-0144    PRIMERA VERSION - ALTA
000260*                                         DE LOS TIPOS V/S/C/A
000270*    19970605  M. SANZ         BT-0174    SUSPENSION Y APELACION
000280*                                         AJUSTAN LA PUNTUACION
000290*                                         DE CREDITO (CALL BANK2)
000300*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000310*    20110627  A. PRIETO       BT-0339    SE AMPLIA EL COMENTARIO
000320*                                         DE CADA PARRAFO A PETICION
000330*                                         DE AUDITORIA INTERNA; SIN
000340*                                         CAMBIO DE LOGICA
000350*****************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.    BANK8.
000380 AUTHOR.        M. SANZ.
000390 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000400 DATE-WRITTEN.  08/30/1995.
000410 DATE-COMPILED.
000420 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460*    SIN FICHEROS PROPIOS; SPECIAL-NAMES SE MANTIENE POR LA
000470*    COSTUMBRE DEL DEPARTAMENTO DE DECLARARLO EN TODO MODULO
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530*    IMAGEN DEL ESTADO ANTERIOR A LA TRANSICION, PARA EL JOURNAL
000540*    DE AUDITORIA DEL CAMBIO DE ESTADO (BT-0144). NINGUN PARRAFO
000550*    LO USA HOY PARA DECIDIR NADA, SOLO QUEDA CAPTURADO POR SI EL
000560*    DIARIO DE AUDITORIA LLEGA A IMPLEMENTARSE
000570 01  AREA-TRABAJO-ESTADO.
000580     02  ESTADO-ANTERIOR       PIC X(1).
000590*        VISTA NUMERICA DEL MISMO ESTADO, POR SI EL FUTURO DIARIO
000600*        DE AUDITORIA PREFIERE GRABAR UN CODIGO EN VEZ DE LA
000610*        LETRA DE ESTADO
000620     02  ESTADO-ANTERIOR-R REDEFINES ESTADO-ANTERIOR.
000630         03  ESTADO-ANTERIOR-NUM        PIC 9(1).
000640*    CODIGO DE TRANSICION DE ESTADO RECHAZADA, PENDIENTE DE
000650*    VOLCADO AL FUTURO DIARIO DE AUDITORIA (0=NINGUNO
000660*    1=TRANSICION NO VALIDA DESDE EL ESTADO ACTUAL)
000670     02  CODIGO-RECHAZO        PIC 9(1)  COMP.
000680     02  FILLER                   PIC X(3).
000690
000700 COPY SCORELK.
000710
000720 LINKAGE SECTION.
000730 COPY ACCTREC.
000740 COPY TXNREC.
000750 COPY RESLK.
000760
000770 PROCEDURE DIVISION USING CTA-REG TXN-REG RESULTADO-OPERACION.
000780*****************************************************************
000790*    0100-PRINCIPAL: GUARDA EL ESTADO ANTERIOR Y DESPACHA SEGUN
000800*    EL TIPO DE TRANSACCION ADMINISTRATIVA. NO HAY VALIDACION DE
000810*    IMPORTE AQUI PORQUE ESTAS CUATRO OPERACIONES NO LLEVAN
000820*    IMPORTE ASOCIADO -- TXN-IMPORTE SIMPLEMENTE NO SE MIRA
000830*****************************************************************
000840 0100-PRINCIPAL.
000850     MOVE "N" TO RESULTADO-OPERACION.
000860     MOVE 0 TO CODIGO-RECHAZO.
000870     MOVE CTA-ESTADO TO ESTADO-ANTERIOR.
000880
000890     EVALUATE TRUE
000900         WHEN TXN-ES-VERIFICAR
000910             PERFORM 0200-VERIFICAR
000920         WHEN TXN-ES-SUSPENDER
000930             PERFORM 0300-SUSPENDER
000940         WHEN TXN-ES-CERRAR
000950             PERFORM 0400-CERRAR
000960         WHEN TXN-ES-APELAR
000970             PERFORM 0500-APELAR
000980     END-EVALUATE.
000990     EXIT PROGRAM.
001000
001010*    VERIFICAR: SOLO DESDE NO-VERIFICADA. SIN CAMBIO DE PUNTUACION.
001020*    ES LA UNICA DE LAS CUATRO TRANSICIONES QUE NO TOCA BANK2: EL
001030*    ALTA INICIAL DE UNA CUENTA YA TRAE SU PUNTUACION DE PARTIDA,
001040*    VERIFICARLA NO ES NI BUENA NI MALA SENAL DE COMPORTAMIENTO
001050 0200-VERIFICAR.
001060     IF NOT CTA-NO-VERIFICADA
001070         MOVE 1 TO CODIGO-RECHAZO
001080         GO TO 0200-VERIFICAR-EXIT.
001090     MOVE "V" TO CTA-ESTADO.
001100     MOVE "S" TO RESULTADO-OPERACION.
001110
001120 0200-VERIFICAR-EXIT.
001130     EXIT.
001140
001150*    SUSPENDER: SOLO DESDE VERIFICADA. PENALIZA LA PUNTUACION
001160*    (BANK2, OPERACION S). UNA CUENTA NO-VERIFICADA O YA CERRADA
001170*    NO PUEDE SUSPENDERSE: LA PRIMERA PORQUE NUNCA LLEGO A OPERAR,
001180*    LA SEGUNDA PORQUE YA ESTA EN EL ESTADO MAS RESTRICTIVO
001190 0300-SUSPENDER.
001200     IF NOT CTA-VERIFICADA
001210         MOVE 1 TO CODIGO-RECHAZO
001220         GO TO 0300-SUSPENDER-EXIT.
001230     MOVE "S" TO CTA-ESTADO.
001240     SET OPERACION-SUSPENSION TO TRUE.
001250     CALL "BANK2" USING PARAMETROS-PUNTUACION CTA-REG.
001260     MOVE "S" TO RESULTADO-OPERACION.
001270
001280 0300-SUSPENDER-EXIT.
001290     EXIT.
001300
001310*    CERRAR: DESDE CUALQUIER ESTADO SALVO CERRADA. SIN CAMBIO DE
001320*    PUNTUACION. ES LA UNICA TRANSICION QUE ACEPTA MAS DE UN
001330*    ESTADO DE ORIGEN (NO-VERIFICADA, VERIFICADA O SUSPENDIDA
001340*    PUEDEN CERRARSE POR IGUAL), POR ESO SE COMPRUEBA EL DESTINO
001350*    PROHIBIDO EN VEZ DE ENUMERAR LOS ORIGENES PERMITIDOS
001360 0400-CERRAR.
001370     IF CTA-CERRADA
001380         MOVE 1 TO CODIGO-RECHAZO
001390         GO TO 0400-CERRAR-EXIT.
001400     MOVE "C" TO CTA-ESTADO.
001410     MOVE "S" TO RESULTADO-OPERACION.
001420
001430 0400-CERRAR-EXIT.
001440     EXIT.
001450
001460*    APELAR: SOLO DESDE SUSPENDIDA. RECUPERA PARTE DE LA
001470*    PUNTUACION (BANK2, OPERACION A). UNA APELACION CON EXITO
001480*    DEVUELVE LA CUENTA A VERIFICADA, NO A UN ESTADO "APELADA"
001490*    PROPIO: EL SISTEMA NO DISTINGUE UNA CUENTA VERIFICADA DE
001500*    TODA LA VIDA DE UNA QUE ACABA DE GANAR UNA APELACION
001510 0500-APELAR.
001520     IF NOT CTA-SUSPENDIDA
001530         MOVE 1 TO CODIGO-RECHAZO
001540         GO TO 0500-APELAR-EXIT.
001550     MOVE "V" TO CTA-ESTADO.
001560     SET OPERACION-APELACION TO TRUE.
001570     CALL "BANK2" USING PARAMETROS-PUNTUACION CTA-REG.
001580     MOVE "S" TO RESULTADO-OPERACION.
001590
001600 0500-APELAR-EXIT.
001610     EXIT.
