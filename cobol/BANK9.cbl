000100*****************************************************************
000110*    PROGRAM-ID.  BANK9
000120*    ALMACEN Y BUSQUEDA DE CUENTAS (DAO) EN MEMORIA
000130*    SUBPROGRAMA INVOCADO POR BANK1, BANK4, BANK5, BANK6, BANK7,
000140*    BANK8 PARA CARGAR, LOCALIZAR, ANADIR, ELIMINAR, CONTAR Y
000150*    GRABAR EL MAESTRO DE CUENTAS
000160*
000170*    ESTE PROGRAMA ES EL UNICO QUE ABRE EL MAESTRO DE CUENTAS: NI
000180*    BANK1 NI BANK4/5/6/7/8 LEEN O ESCRIBEN ACCTIN/ACCTOUT POR SU
000190*    CUENTA, TODOS PASAN POR LAS OPERACIONES DE ESTE DAO. ASI SE
000200*    EVITA TENER LA MISMA LOGICA DE BUSQUEDA LINEAL REPARTIDA EN
000210*    SIETE SITIOS DISTINTOS DEL SISTEMA
000220*****************************************************************
000230*    HISTORIAL DE CAMBIOS
000240*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000250*    --------  --------------  ---------  ----------------------
000260*    19970423  M. SANZ         BT-0171    PRIMERA VERSION - TABLA
000270*                                         EN MEMORIA PARA EL
000280*                                         LISTADO DE TRANSFER.
000290*    19971002  M. SANZ         BT-0179    SE REUTILIZA LA TABLA
000300*                                         COMO ALMACEN GENERAL DE
000310*                                         CUENTAS DEL PROCESO
000320*                                         BATCH NOCTURNO
000330*    19980514  J. VALLEJO      BT-0191    BUSQUEDA POR NUMERO DE
000340*                                         TARJETA (OPERACION C)
000350*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K DE FECHAS DE
000360*                                         CABECERA DE LISTADOS
000370*    20010305  J. VALLEJO      BT-0233    OPERACIONES ANADIR Y
000380*                                         ELIMINAR PARA SOPORTAR
000390*                                         EL ALTA DE CUENTAS
000400*    20050930  A. PRIETO       BT-0288    OPERACION DE GRABACION
000410*                                         DEL MAESTRO DE SALIDA
000420*                                         EN ORDEN DE CUENTA
000430*    20091116  A. PRIETO       BT-0317    LIMITE DE TABLA AMPLIADO
000440*                                         A 5000 CUENTAS
000450*    20110627  A. PRIETO       BT-0339    FS-ACCTIN/FS-ACCTOUT
000460*                                         PASAN A NIVEL 77, COMO
000470*                                         EL RESTO DE INDICADORES
000480*                                         ESCALARES DEL DEPARTAMENTO
000490*****************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    BANK9.
000520 AUTHOR.        M. SANZ.
000530 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000540 DATE-WRITTEN.  04/23/1997.
000550 DATE-COMPILED.
000560 SECURITY.      USO INTERNO - BATCH DE CUENTAS.
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600*    SALTO DE PAGINA DE LOS LISTADOS QUE PUDIERA EMITIR ESTE
000610*    PROGRAMA; NO HAY DISPOSITIVO DE PANTALLA QUE DECLARAR AQUI
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*    MAESTRO DE ENTRADA: YA VIENE ORDENADO POR NUMERO DE CUENTA
000680*    DESDE EL CIERRE DE LA NOCHE ANTERIOR
000690     SELECT ACCOUNT-MASTER ASSIGN TO "ACCTIN"
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS FS-ACCTIN.
000720
000730*    MAESTRO DE SALIDA: LO GRABA 0800-GRABAR-MAESTRO AL FINAL DEL
000740*    PROCESO, EN EL MISMO ORDEN EN QUE QUEDO LA TABLA EN MEMORIA
000750     SELECT ACCOUNT-MASTER-OUT ASSIGN TO "ACCTOUT"
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS FS-ACCTOUT.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810*    EL REGISTRO DE ENTRADA SE RENOMBRA CON EL PREFIJO MSTI- PARA
000820*    NO CHOCAR CON EL CTA- DE LINKAGE NI CON EL MSTO- DE SALIDA
000830 FD  ACCOUNT-MASTER
000840     LABEL RECORD STANDARD.
000850     COPY ACCTREC REPLACING ==CTA-== BY ==MSTI-==.
000860
000870*    EL REGISTRO DE SALIDA SE RENOMBRA CON EL PREFIJO MSTO-
000880 FD  ACCOUNT-MASTER-OUT
000890     LABEL RECORD STANDARD.
000900     COPY ACCTREC REPLACING ==CTA-== BY ==MSTO-==.
000910
000920 WORKING-STORAGE SECTION.
000930*    INDICADORES DE ESTADO DE FICHERO A NIVEL 77, SEGUN LA
000940*    COSTUMBRE DEL DEPARTAMENTO PARA CAMPOS ESCALARES DE UN SOLO
000950*    DATO (BT-0339). UN 77 NO ADMITE SUBORDINADOS, ASI QUE NO
000960*    NECESITA FILLER DE RELLENO COMO LOS GRUPOS 01
000970 77  FS-ACCTIN                   PIC X(2).
000980 77  FS-ACCTOUT                  PIC X(2).
000990
001000*    AREA AUXILIAR PARA CONSTRUIR UN NUMERO DE TARJETA A PARTIR
001010*    DEL NUMERO DE CUENTA, USADA SOLO EN 0500-ANADIR-CUENTA. SE
001020*    REDEFINE LA FORMA NUMERICA COMO ALFANUMERICA PORQUE EL
001030*    STRING QUE ARMA LA TARJETA NECESITA LOS CUATRO DIGITOS COMO
001040*    CARACTERES, NO COMO UN VALOR SOBRE EL QUE SUMAR O RESTAR
001050 01  CONSTRUCCION-TARJETA.
001060     02  ID-EDITADO            PIC 9(4).
001070*        VISTA ALFANUMERICA DEL MISMO CAMPO, USADA POR EL STRING
001080     02  ID-ALFA REDEFINES ID-EDITADO
001090                                  PIC X(4).
001100     02  FILLER                   PIC X(4).
001110
001120*    TABLA EN MEMORIA DEL MAESTRO COMPLETO DE CUENTAS. CADA
001130*    ENTRADA REPITE EL LAYOUT DE ACCTREC.CPY CAMPO A CAMPO PARA
001140*    QUE LAS COPIAS DESDE/HACIA CTA-REG SEAN UN MOVE DIRECTO
001150 01  TABLA-CUENTAS.
001160     02  TABLA-ENTRADA OCCURS 5000 TIMES.
001170         03  TAB-NUMERO           PIC 9(4).
001180         03  TAB-NOMBRE-CLIENTE   PIC X(30).
001190         03  TAB-TARJETA          PIC X(19).
001200*            SALDO CON SIGNO, DOS DECIMALES DE CENTIMOS; PUEDE
001210*            QUEDAR EN NEGATIVO TRAS UNA RETIRADA CON DESCUBIERTO
001220         03  TAB-SALDO            PIC S9(9)V99.
001230*            MISMOS CUATRO ESTADOS QUE ACCTREC.CPY; SE REPITEN
001240*            AQUI PORQUE LA FILA DE TABLA NO ES UN COPY DIRECTO
001250*            DEL LAYOUT, ES UN CALCO CAMPO A CAMPO
001260         03  TAB-ESTADO           PIC X(1).
001270             88  TAB-NO-VERIFICADA    VALUE "U".
001280             88  TAB-VERIFICADA       VALUE "V".
001290             88  TAB-SUSPENDIDA       VALUE "S".
001300             88  TAB-CERRADA          VALUE "C".
001310*            PUNTUACION DE CREDITO E INDICADORES DE ACTIVIDAD QUE
001320*            MANTIENE BANK2; ESTE DAO SOLO LOS ALMACENA Y DEVUELVE,
001330*            NUNCA LOS CALCULA NI LOS INTERPRETA
001340         03  TAB-CONTADORES.
001350             04  TAB-PUNTUACION       PIC 9(3).
001360             04  TAB-INTENTOS-DESCUB  PIC 9(3).
001370             04  TAB-TRANSAC-EXITO    PIC 9(5).
001380*            VISTA NUMERICA UNICA DE LOS TRES CONTADORES, USADA EN
001390*            BANK2 PARA SABER DE UN GOLPE SI HAY ALGUNA ACTIVIDAD
001400*            REGISTRADA ANTES DE MOLESTARSE EN RECALCULAR
001410         03  TAB-CONTADORES-R REDEFINES TAB-CONTADORES
001420                                  PIC 9(11).
001430     02  FILLER                   PIC X(4).
001440
001450*    CONTADORES DE CONTROL DE LA TABLA Y DE LOS BUCLES DE
001460*    BUSQUEDA/DESPLAZAMIENTO. DECLARADOS COMP PORQUE SE USAN SOLO
001470*    COMO SUBINDICES Y ACUMULADORES INTERNOS, NUNCA SE IMPRIMEN
001480 77  INDICE                         PIC 9(4)  COMP.
001490 77  TOTAL-TABLA               PIC 9(5)  COMP.
001500 77  INDICE-ENCONTRADO            PIC 9(5)  COMP.
001510
001520 LINKAGE SECTION.
001530 COPY DAOLK.
001540 COPY ACCTREC.
001550
001560 PROCEDURE DIVISION USING PARAMETROS-ALMACEN CTA-REG.
001570*****************************************************************
001580*    0100-PRINCIPAL: DESPACHA SEGUN EL CODIGO DE OPERACION QUE
001590*    LLEGA EN PARAMETROS-ALMACEN. CADA LLAMANTE FIJA LA OPERACION CON UN
001600*    SET ... TO TRUE SOBRE LA 88 CORRESPONDIENTE ANTES DE LLAMAR
001610*    EL PARRAFO SE EJECUTA UNA SOLA VEZ POR CALL: NO HAY ESTADO
001620*    QUE SOBREVIVA ENTRE LLAMADAS SALVO LA PROPIA TABLA-CUENTAS,
001630*    QUE PERMANECE EN MEMORIA MIENTRAS BANK1 SIGA VIVO
001640*****************************************************************
001650 0100-PRINCIPAL.
001660     EVALUATE TRUE
001670*            CARGA INICIAL DEL MAESTRO EN MEMORIA (BANK1, ARRANQUE)
001680         WHEN OPERACION-CARGAR
001690             PERFORM 0200-CARGAR-MAESTRO
001700                 THRU 0200-CARGAR-MAESTRO-EXIT
001710*            BUSQUEDAS DE LOCALIZACION DE CUENTA
001720         WHEN OPERACION-BUSCAR-ID
001730             PERFORM 0300-BUSCAR-POR-ID
001740                 THRU 0300-BUSCAR-POR-ID-EXIT
001750         WHEN OPERACION-BUSCAR-TARJETA
001760             PERFORM 0400-BUSCAR-POR-TARJETA
001770                 THRU 0400-BUSCAR-POR-TARJETA-EXIT
001780*            MANTENIMIENTO DE LA TABLA: ALTA Y BAJA DE CUENTAS
001790         WHEN OPERACION-ANADIR
001800             PERFORM 0500-ANADIR-CUENTA
001810                 THRU 0500-ANADIR-CUENTA-EXIT
001820         WHEN OPERACION-ELIMINAR
001830             PERFORM 0600-ELIMINAR-CUENTA
001840                 THRU 0600-ELIMINAR-CUENTA-EXIT
001850*            CONTEO DIRECTO, SIN NECESIDAD DE PARRAFO PROPIO
001860         WHEN OPERACION-CONTAR
001870             MOVE TOTAL-TABLA TO TOTAL-CUENTAS
001880*            ACTUALIZACION DE UNA CUENTA YA EXISTENTE TRAS APLICAR
001890*            UNA TRANSACCION (BANK1, DESPUES DE CADA CALL A
001900*            BANK4/5/6/8)
001910         WHEN OPERACION-ACTUALIZAR
001920             PERFORM 0700-ACTUALIZAR-CUENTA
001930                 THRU 0700-ACTUALIZAR-CUENTA-EXIT
001940*            VOLCADO FINAL DE LA TABLA A ACCTOUT (BANK1, CIERRE)
001950         WHEN OPERACION-GRABAR
001960             PERFORM 0800-GRABAR-MAESTRO
001970                 THRU 0800-GRABAR-MAESTRO-EXIT
001980     END-EVALUATE.
001990     EXIT PROGRAM.
002000
002010*    CARGA EL MAESTRO DE CUENTAS ACCTIN EN LA TABLA EN MEMORIA.
002020*    EL FICHERO YA VIENE ORDENADO POR CTA-NUMERO, ASI QUE LA
002030*    TABLA QUEDA ORDENADA SIN NECESIDAD DE UN SORT PROPIO
002040 0200-CARGAR-MAESTRO.
002050     MOVE 0 TO TOTAL-TABLA.
002060     OPEN INPUT ACCOUNT-MASTER.
002070*        SI EL FICHERO NO ABRE BIEN LA TABLA QUEDA VACIA Y EL
002080*        PROCESO CONTINUA: TODAS LAS BUSQUEDAS POSTERIORES DARAN
002090*        "NO ENCONTRADA" Y TODAS LAS TRANSACCIONES FALLARAN, PERO
002100*        EL PROGRAMA NO SE CAE
002110     IF FS-ACCTIN NOT = "00"
002120         GO TO 0200-CARGAR-MAESTRO-EXIT.
002130
002140*    BUCLE DE LECTURA SECUENCIAL CLASICO: LEE HASTA AT END Y SALE
002150*    POR GO TO, SIN CONTADOR DE SEGURIDAD PORQUE EL PROPIO INDICE
002160*    NO INTERVIENE AQUI (SE USA TOTAL-TABLA COMO INDICE DE
002170*    INSERCION, QUE CRECE DE UNO EN UNO)
002180 0210-LEER-MAESTRO.
002190     READ ACCOUNT-MASTER
002200         AT END GO TO 0220-FIN-CARGA.
002210
002220*        SE COPIA CAMPO A CAMPO EN LUGAR DE UN MOVE DE GRUPO
002230*        PORQUE EL PREFIJO MSTI- Y EL TAB- NO COINCIDEN Y LOS
002240*        GRUPOS NO SON DE IGUAL TAMANO (TAB- LLEVA SUBORDINADOS
002250*        PROPIOS DE CONTADORES)
002260     ADD 1 TO TOTAL-TABLA.
002270     MOVE MSTI-NUMERO         TO TAB-NUMERO(TOTAL-TABLA).
002280     MOVE MSTI-NOMBRE-CLIENTE TO
002290                           TAB-NOMBRE-CLIENTE(TOTAL-TABLA).
002300     MOVE MSTI-TARJETA        TO TAB-TARJETA(TOTAL-TABLA).
002310     MOVE MSTI-SALDO          TO TAB-SALDO(TOTAL-TABLA).
002320     MOVE MSTI-ESTADO         TO TAB-ESTADO(TOTAL-TABLA).
002330     MOVE MSTI-PUNTUACION     TO TAB-PUNTUACION(TOTAL-TABLA).
002340     MOVE MSTI-INTENTOS-DESCUB TO
002350                           TAB-INTENTOS-DESCUB(TOTAL-TABLA).
002360     MOVE MSTI-TRANSAC-EXITO TO
002370                           TAB-TRANSAC-EXITO(TOTAL-TABLA).
002380     GO TO 0210-LEER-MAESTRO.
002390
002400*    AL CERRAR SE DEVUELVE TAMBIEN EL TOTAL CARGADO EN
002410*    TOTAL-CUENTAS, PARA QUE BANK1 PUEDA REGISTRARLO EN EL
002420*    LISTADO DE ARRANQUE SI ALGUN DIA SE LE PIDE
002430 0220-FIN-CARGA.
002440     CLOSE ACCOUNT-MASTER.
002450     MOVE TOTAL-TABLA TO TOTAL-CUENTAS.
002460
002470 0200-CARGAR-MAESTRO-EXIT.
002480     EXIT.
002490
002500*    LOCALIZA UNA CUENTA POR CTA-NUMERO RECIBIDO EN CTA-REG.
002510*    DEVUELVE EL REGISTRO COMPLETO EN CTA-REG SI SE ENCUENTRA.
002520*    BUSQUEDA LINEAL: A 5000 ENTRADAS COMO MAXIMO (BT-0317) EL
002530*    COSTE ES ACEPTABLE PARA UN PROCESO NOCTURNO SIN REQUISITO DE
002540*    TIEMPO REAL
002550 0300-BUSCAR-POR-ID.
002560     MOVE "N" TO CUENTA-ENCONTRADA.
002570     MOVE 0 TO INDICE-ENCONTRADO.
002580     MOVE 1 TO INDICE.
002590
002600*    RECORRE LA TABLA DE PRINCIPIO A FIN; NO SE INTENTA UNA
002610*    BUSQUEDA BINARIA PORQUE LAS ALTAS (0500) SE ANADEN AL FINAL
002620*    SIN REORDENAR, ASI QUE LA TABLA NO QUEDA SIEMPRE ORDENADA
002630*    POR NUMERO DE CUENTA UNA VEZ ARRANCA EL PROCESO
002640 0310-BUSCAR-POR-ID-BUCLE.
002650     IF INDICE > TOTAL-TABLA
002660         GO TO 0320-BUSCAR-POR-ID-FIN.
002670     IF TAB-NUMERO(INDICE) = CTA-NUMERO
002680         MOVE INDICE TO INDICE-ENCONTRADO
002690         GO TO 0320-BUSCAR-POR-ID-FIN
002700     END-IF.
002710     ADD 1 TO INDICE.
002720     GO TO 0310-BUSCAR-POR-ID-BUCLE.
002730
002740*    SOLO SE COPIA A CTA-REG SI HUBO ENCONTRADA; SI NO, CTA-REG
002750*    QUEDA TAL COMO LLEGO DEL LLAMANTE Y CUENTA-ENCONTRADA EN "N"
002760*    ES LA UNICA SENAL QUE BANK1 COMPRUEBA
002770 0320-BUSCAR-POR-ID-FIN.
002780     IF INDICE-ENCONTRADO > 0
002790         MOVE "S" TO CUENTA-ENCONTRADA
002800         PERFORM 0900-TABLA-A-CTA-REG
002810     END-IF.
002820
002830 0300-BUSCAR-POR-ID-EXIT.
002840     EXIT.
002850
002860*    LOCALIZA UNA CUENTA POR NUMERO DE TARJETA (TARJETA-BUSCADA
002870*    EN EL AREA DE ENLACE). LA TARJETA ES FUNCION DIRECTA DEL NUMERO DE
002880*    CUENTA (VER 0500-ANADIR-CUENTA), PERO SE BUSCA SOBRE LA
002890*    TABLA PARA NO SUPONER NADA SOBRE SU FORMATO EN ESTE PUNTO
002900*    DEL PROGRAMA (BT-0191)
002910 0400-BUSCAR-POR-TARJETA.
002920     MOVE "N" TO CUENTA-ENCONTRADA.
002930     MOVE 0 TO INDICE-ENCONTRADO.
002940     MOVE 1 TO INDICE.
002950
002960*    MISMO PATRON DE BARRIDO LINEAL QUE 0310, AHORA COMPARANDO
002970*    POR TARJETA EN VEZ DE POR NUMERO DE CUENTA
002980 0410-BUSCAR-POR-TARJETA-BUCLE.
002990     IF INDICE > TOTAL-TABLA
003000         GO TO 0420-BUSCAR-POR-TARJETA-FIN.
003010     IF TAB-TARJETA(INDICE) = TARJETA-BUSCADA
003020         MOVE INDICE TO INDICE-ENCONTRADO
003030         GO TO 0420-BUSCAR-POR-TARJETA-FIN
003040     END-IF.
003050     ADD 1 TO INDICE.
003060     GO TO 0410-BUSCAR-POR-TARJETA-BUCLE.
003070
003080 0420-BUSCAR-POR-TARJETA-FIN.
003090     IF INDICE-ENCONTRADO > 0
003100         MOVE "S" TO CUENTA-ENCONTRADA
003110         PERFORM 0900-TABLA-A-CTA-REG
003120     END-IF.
003130
003140 0400-BUSCAR-POR-TARJETA-EXIT.
003150     EXIT.
003160
003170*    ANADE UNA CUENTA NUEVA AL FINAL DE LA TABLA (BT-0233). LA
003180*    TARJETA SE CONSTRUYE A PARTIR DEL NUMERO DE CUENTA RECIBIDO
003190*    EN CTA-REG, REPITIENDO LOS CUATRO DIGITOS EN LOS CUATRO
003200*    GRUPOS DEL NUMERO DE TARJETA, IGUAL QUE HACIA LA PANTALLA DE
003210*    ALTA ORIGINAL
003220 0500-ANADIR-CUENTA.
003230     ADD 1 TO TOTAL-TABLA.
003240*        EL NUMERO DE CUENTA SE REPITE CUATRO VECES SEPARADO POR
003250*        UN ESPACIO PARA FORMAR ALGO CON EL ASPECTO DE UN NUMERO
003260*        DE TARJETA DE 19 CARACTERES (4+1+4+1+4+1+4); NO ES UN
003270*        ALGORITMO DE EMISION REAL, ES LA CONVENCION QUE YA USABA
003280*        LA PANTALLA DE ALTA ORIGINAL Y SE HA MANTENIDO TAL CUAL
003290     MOVE CTA-NUMERO TO ID-EDITADO.
003300     STRING ID-ALFA  " " ID-ALFA  " "
003310            ID-ALFA  " " ID-ALFA
003320         DELIMITED BY SIZE INTO CTA-TARJETA.
003330     MOVE CTA-NUMERO         TO TAB-NUMERO(TOTAL-TABLA).
003340     MOVE CTA-NOMBRE-CLIENTE TO
003350                           TAB-NOMBRE-CLIENTE(TOTAL-TABLA).
003360     MOVE CTA-TARJETA        TO TAB-TARJETA(TOTAL-TABLA).
003370     MOVE CTA-SALDO          TO TAB-SALDO(TOTAL-TABLA).
003380     MOVE CTA-ESTADO         TO TAB-ESTADO(TOTAL-TABLA).
003390     MOVE CTA-PUNTUACION     TO TAB-PUNTUACION(TOTAL-TABLA).
003400     MOVE CTA-INTENTOS-DESCUB TO
003410                           TAB-INTENTOS-DESCUB(TOTAL-TABLA).
003420     MOVE CTA-TRANSAC-EXITO TO
003430                           TAB-TRANSAC-EXITO(TOTAL-TABLA).
003440     MOVE TOTAL-TABLA TO TOTAL-CUENTAS.
003450     MOVE "S" TO CUENTA-ENCONTRADA.
003460
003470 0500-ANADIR-CUENTA-EXIT.
003480     EXIT.
003490
003500*    ELIMINA DE LA TABLA LA CUENTA CUYO NUMERO LLEGA EN CTA-REG,
003510*    DESPLAZANDO LAS POSTERIORES UNA POSICION HACIA ARRIBA
003520*    (BT-0233). NO SE USA NUNCA EN EL PROCESO NOCTURNO ACTUAL,
003530*    PERO QUEDA DISPONIBLE PARA EL ALTA/BAJA DE CUENTAS POR LOTE
003540 0600-ELIMINAR-CUENTA.
003550     MOVE "N" TO CUENTA-ENCONTRADA.
003560     MOVE 0 TO INDICE-ENCONTRADO.
003570     MOVE 1 TO INDICE.
003580
003590*        PRIMERA PASADA: LOCALIZAR LA POSICION A ELIMINAR
003600 0610-ELIMINAR-CUENTA-BUSCA.
003610     IF INDICE > TOTAL-TABLA
003620         GO TO 0620-ELIMINAR-CUENTA-LOCALIZADA.
003630     IF TAB-NUMERO(INDICE) = CTA-NUMERO
003640         MOVE INDICE TO INDICE-ENCONTRADO
003650         GO TO 0620-ELIMINAR-CUENTA-LOCALIZADA
003660     END-IF.
003670     ADD 1 TO INDICE.
003680     GO TO 0610-ELIMINAR-CUENTA-BUSCA.
003690
003700 0620-ELIMINAR-CUENTA-LOCALIZADA.
003710     IF INDICE-ENCONTRADO = 0
003720         GO TO 0600-ELIMINAR-CUENTA-EXIT.
003730     MOVE INDICE-ENCONTRADO TO INDICE.
003740
003750*        SEGUNDA PASADA: DESPLAZA CADA ENTRADA POSTERIOR UNA
003760*        POSICION HACIA ARRIBA, EMPEZANDO POR EL HUECO DEJADO
003770 0630-ELIMINAR-CUENTA-DESPLAZA.
003780     IF INDICE >= TOTAL-TABLA
003790         GO TO 0640-ELIMINAR-CUENTA-FIN.
003800     MOVE TABLA-ENTRADA(INDICE + 1) TO TABLA-ENTRADA(INDICE).
003810     ADD 1 TO INDICE.
003820     GO TO 0630-ELIMINAR-CUENTA-DESPLAZA.
003830
003840 0640-ELIMINAR-CUENTA-FIN.
003850     SUBTRACT 1 FROM TOTAL-TABLA.
003860     MOVE TOTAL-TABLA TO TOTAL-CUENTAS.
003870     MOVE "S" TO CUENTA-ENCONTRADA.
003880
003890 0600-ELIMINAR-CUENTA-EXIT.
003900     EXIT.
003910
003920*    SUSTITUYE EN LA TABLA LA CUENTA CUYO NUMERO LLEGA EN CTA-REG
003930*    POR EL CONTENIDO ACTUALIZADO DEL PROPIO CTA-REG. ES LA
003940*    OPERACION QUE MAS SE USA EN EL PROCESO NOCTURNO: BANK1 LA
003950*    INVOCA DESPUES DE CADA TRANSACCION, CON EXITO O SIN EL
003960*
003970*    SE INVOCA TAMBIEN TRAS UNA TRANSACCION RECHAZADA PORQUE
003980*    ALGUNOS CAMPOS (PUNTUACION, CONTADORES DE INTENTOS) PUEDEN
003990*    HABER CAMBIADO EN BANK2 AUNQUE EL SALDO NO SE HAYA MOVIDO; NO
004000*    HAY FORMA BARATA DE SABER DESDE AQUI SI DE VERDAD HIZO FALTA
004010*    REGRABAR, ASI QUE SE REGRABA SIEMPRE
004020 0700-ACTUALIZAR-CUENTA.
004030     MOVE "N" TO CUENTA-ENCONTRADA.
004040     MOVE 0 TO INDICE-ENCONTRADO.
004050     MOVE 1 TO INDICE.
004060
004070 0710-ACTUALIZAR-CUENTA-BUCLE.
004080     IF INDICE > TOTAL-TABLA
004090         GO TO 0720-ACTUALIZAR-CUENTA-FIN.
004100     IF TAB-NUMERO(INDICE) = CTA-NUMERO
004110         MOVE INDICE TO INDICE-ENCONTRADO
004120         GO TO 0720-ACTUALIZAR-CUENTA-FIN
004130     END-IF.
004140     ADD 1 TO INDICE.
004150     GO TO 0710-ACTUALIZAR-CUENTA-BUCLE.
004160
004170 0720-ACTUALIZAR-CUENTA-FIN.
004180     IF INDICE-ENCONTRADO = 0
004190         GO TO 0700-ACTUALIZAR-CUENTA-EXIT.
004200*        EL NUMERO DE CUENTA NUNCA CAMBIA, ASI QUE NO SE REGRABA
004210     MOVE CTA-NOMBRE-CLIENTE TO
004220                     TAB-NOMBRE-CLIENTE(INDICE-ENCONTRADO).
004230     MOVE CTA-TARJETA        TO TAB-TARJETA(INDICE-ENCONTRADO).
004240     MOVE CTA-SALDO          TO TAB-SALDO(INDICE-ENCONTRADO).
004250     MOVE CTA-ESTADO         TO TAB-ESTADO(INDICE-ENCONTRADO).
004260     MOVE CTA-PUNTUACION     TO
004270                     TAB-PUNTUACION(INDICE-ENCONTRADO).
004280     MOVE CTA-INTENTOS-DESCUB TO
004290                     TAB-INTENTOS-DESCUB(INDICE-ENCONTRADO).
004300     MOVE CTA-TRANSAC-EXITO TO
004310                     TAB-TRANSAC-EXITO(INDICE-ENCONTRADO).
004320     MOVE "S" TO CUENTA-ENCONTRADA.
004330
004340 0700-ACTUALIZAR-CUENTA-EXIT.
004350     EXIT.
004360
004370*    GRABA LA TABLA COMPLETA EN ACCTOUT, YA EN ORDEN DE CUENTA
004380*    PUESTO QUE LA CARGA RESPETA EL ORDEN DEL MAESTRO DE ENTRADA
004390*    Y LAS ALTAS SE ANADEN AL FINAL EN ORDEN DE LLEGADA (BT-0288)
004400 0800-GRABAR-MAESTRO.
004410     OPEN OUTPUT ACCOUNT-MASTER-OUT.
004420     IF FS-ACCTOUT NOT = "00"
004430         GO TO 0800-GRABAR-MAESTRO-EXIT.
004440     MOVE 1 TO INDICE.
004450
004460 0810-GRABAR-MAESTRO-BUCLE.
004470     IF INDICE > TOTAL-TABLA
004480         GO TO 0820-GRABAR-MAESTRO-FIN.
004490     MOVE TAB-NUMERO(INDICE)         TO MSTO-NUMERO.
004500     MOVE TAB-NOMBRE-CLIENTE(INDICE) TO MSTO-NOMBRE-CLIENTE.
004510     MOVE TAB-TARJETA(INDICE)        TO MSTO-TARJETA.
004520     MOVE TAB-SALDO(INDICE)          TO MSTO-SALDO.
004530     MOVE TAB-ESTADO(INDICE)         TO MSTO-ESTADO.
004540     MOVE TAB-PUNTUACION(INDICE)     TO MSTO-PUNTUACION.
004550     MOVE TAB-INTENTOS-DESCUB(INDICE) TO MSTO-INTENTOS-DESCUB.
004560     MOVE TAB-TRANSAC-EXITO(INDICE)  TO MSTO-TRANSAC-EXITO.
004570     WRITE MSTO-REG.
004580     ADD 1 TO INDICE.
004590     GO TO 0810-GRABAR-MAESTRO-BUCLE.
004600
004610 0820-GRABAR-MAESTRO-FIN.
004620     CLOSE ACCOUNT-MASTER-OUT.
004630     MOVE TOTAL-TABLA TO TOTAL-CUENTAS.
004640
004650 0800-GRABAR-MAESTRO-EXIT.
004660     EXIT.
004670
004680*    COPIA LA ENTRADA LOCALIZADA DE LA TABLA AL AREA DE ENLACE.
004690*    USADA POR 0300 Y 0400 TRAS UNA BUSQUEDA CON EXITO, PARA NO
004700*    DUPLICAR EL MISMO BLOQUE DE OCHO MOVE EN LOS DOS PARRAFOS
004710 0900-TABLA-A-CTA-REG.
004720     MOVE TAB-NUMERO(INDICE-ENCONTRADO)         TO CTA-NUMERO.
004730     MOVE TAB-NOMBRE-CLIENTE(INDICE-ENCONTRADO) TO
004740                                             CTA-NOMBRE-CLIENTE.
004750     MOVE TAB-TARJETA(INDICE-ENCONTRADO)        TO CTA-TARJETA.
004760     MOVE TAB-SALDO(INDICE-ENCONTRADO)          TO CTA-SALDO.
004770     MOVE TAB-ESTADO(INDICE-ENCONTRADO)         TO CTA-ESTADO.
004780     MOVE TAB-PUNTUACION(INDICE-ENCONTRADO)     TO
004790                                             CTA-PUNTUACION.
004800     MOVE TAB-INTENTOS-DESCUB(INDICE-ENCONTRADO) TO
004810                                             CTA-INTENTOS-DESCUB.
004820     MOVE TAB-TRANSAC-EXITO(INDICE-ENCONTRADO)  TO
004830                                             CTA-TRANSAC-EXITO.
