000100*****************************************************************
000110*    ACCTREC.CPY
000120*    CUENTA MAESTRA - LAYOUT DE REGISTRO DE CUENTA DE CLIENTE
000130*    DEPARTAMENTO DE SISTEMAS - UNIZARBANK
000140*****************************************************************
000150*    HISTORIAL DE CAMBIOS
000160*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000170*    --------  --------------  ---------  ----------------------
000180*    19880304  J. VALLEJO      BT-0041    CREACION DEL LAYOUT
000190*    19880920  J. VALLEJO      BT-0058    SE AMPLIA PUNTUACION
000200*    19910114  M. SANZ         BT-0102    SE ANADE CONTADOR DE
000210*                                         DESCUBIERTOS
000220*    19940602  M. SANZ         BT-0139    REDEFINE DE TARJETA EN
000230*                                         CUATRO GRUPOS
000240*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K DE CAMPOS DE
000250*                                         FECHA EN COPIAS LIGADAS
000260*    20030711  R. OCHOA        BT-0251    SE DOCUMENTA RELLENO
000270*****************************************************************
000280 01  CTA-REG.
000290*    CTA-NUMERO ES LA CLAVE DE ACCESO A LA TABLA DE CUENTAS
000300     02  CTA-NUMERO              PIC 9(4).
000310     02  CTA-NOMBRE-CLIENTE      PIC X(30).
000320*    TARJETA = CUATRO GRUPOS DE CTA-NUMERO RELLENADO A 4 CIFRAS
000330     02  CTA-TARJETA             PIC X(19).
000340     02  CTA-TARJETA-R REDEFINES CTA-TARJETA.
000350         03  CTA-TARJETA-GRUPO1  PIC X(4).
000360         03  FILLER              PIC X(1).
000370         03  CTA-TARJETA-GRUPO2  PIC X(4).
000380         03  FILLER              PIC X(1).
000390         03  CTA-TARJETA-GRUPO3  PIC X(4).
000400         03  FILLER              PIC X(1).
000410         03  CTA-TARJETA-GRUPO4  PIC X(4).
000420     02  CTA-SALDO               PIC S9(9)V99.
000430*    U=NO VERIFICADA  V=VERIFICADA  S=SUSPENDIDA  C=CERRADA
000440     02  CTA-ESTADO              PIC X(1).
000450         88  CTA-NO-VERIFICADA       VALUE "U".
000460         88  CTA-VERIFICADA          VALUE "V".
000470         88  CTA-SUSPENDIDA          VALUE "S".
000480         88  CTA-CERRADA             VALUE "C".
000490     02  CTA-PUNTUACION          PIC 9(3).
000500     02  CTA-INTENTOS-DESCUB     PIC 9(3).
000510     02  CTA-TRANSAC-EXITO       PIC 9(5).
000520*    RELLENO HASTA LA LONGITUD DE REGISTRO DE 92 POSICIONES
000530     02  FILLER                  PIC X(16).
