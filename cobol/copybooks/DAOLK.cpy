000100*****************************************************************
000110*    DAOLK.CPY
000120*    AREA DE ENLACE (LINKAGE) ENTRE BANK9 (ALMACEN DE CUENTAS)
000130*    Y LOS PROGRAMAS QUE LO INVOCAN
000140*    DEPARTAMENTO DE SISTEMAS - UNIZARBANK
000150*****************************************************************
000160*    HISTORIAL DE CAMBIOS
000170*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000180*    --------  --------------  ---------  ----------------------
000190*    19970423  M. SANZ         BT-0171    CREACION DEL AREA DE
000200*                                         ENLACE PARA BANK9
000210*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000220*    20050930  A. PRIETO       BT-0288    SE ANADE OPERACION DE
000230*                                         GRABACION (W)
000240*****************************************************************
000250 01  PARAMETROS-ALMACEN.
000260*    L=CARGAR  I=BUSCAR POR ID  C=BUSCAR POR TARJETA
000270*    A=ANADIR  R=ELIMINAR  N=CONTAR  U=ACTUALIZAR  W=GRABAR
000280     02  OPERACION-ALMACEN           PIC X(1).
000290         88  OPERACION-CARGAR           VALUE "L".
000300         88  OPERACION-BUSCAR-ID        VALUE "I".
000310         88  OPERACION-BUSCAR-TARJETA   VALUE "C".
000320         88  OPERACION-ANADIR           VALUE "A".
000330         88  OPERACION-ELIMINAR         VALUE "R".
000340         88  OPERACION-CONTAR           VALUE "N".
000350         88  OPERACION-ACTUALIZAR       VALUE "U".
000360         88  OPERACION-GRABAR           VALUE "W".
000370     02  TARJETA-BUSCADA     PIC X(19).
000380     02  CUENTA-ENCONTRADA          PIC X(1).
000390         88  SI-ENCONTRADA       VALUE "S".
000400         88  NO-ENCONTRADA       VALUE "N".
000410     02  TOTAL-CUENTAS       PIC 9(5) COMP.
000420     02  FILLER                  PIC X(4).
