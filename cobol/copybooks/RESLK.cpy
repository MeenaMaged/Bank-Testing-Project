000100*****************************************************************
000110*    RESLK.CPY
000120*    AREA DE ENLACE DE RESULTADO ENTRE BANK1 Y LOS MODULOS DE
000130*    TRANSACCION (BANK4, BANK5, BANK6, BANK8)
000140*    DEPARTAMENTO DE SISTEMAS - UNIZARBANK
000150*****************************************************************
000160*    HISTORIAL DE CAMBIOS
000170*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000180*    --------  --------------  ---------  ----------------------
000190*    19890512  J. VALLEJO      BT-0047    CREACION DEL AREA DE
000200*                                         ENLACE
000210*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000220*****************************************************************
000230 01  RESULTADO-OPERACION                PIC X(1).
000240     88  OPERACION-EXITO                    VALUE "S".
000250     88  OPERACION-FALLO                    VALUE "N".
