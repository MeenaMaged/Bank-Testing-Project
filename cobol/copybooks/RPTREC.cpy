000100*****************************************************************
000110*    RPTREC.CPY
000120*    LAYOUT DE LINEA DE INFORME DE PROCESO Y DE EXTRACTO
000130*    DEPARTAMENTO DE SISTEMAS - UNIZARBANK
000140*****************************************************************
000150*    HISTORIAL DE CAMBIOS
000160*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000170*    --------  --------------  ---------  ----------------------
000180*    19900207  J. VALLEJO      BT-0063    CREACION DEL LAYOUT
000190*    19960311  M. SANZ         BT-0159    SE ANADE PREFIJO DE
000200*                                         CUENTA EN REDEFINES
000210*****************************************************************
000220 01  RPT-LINEA.
000230     02  RPT-TEXTO               PIC X(80).
000240 01  RPT-LINEA-R REDEFINES RPT-LINEA.
000250     02  RPT-PREFIJO-CUENTA      PIC X(6).
000260     02  RPT-MENSAJE             PIC X(74).
