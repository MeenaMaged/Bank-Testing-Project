000100*****************************************************************
000110*    SCORELK.CPY
000120*    AREA DE ENLACE ENTRE BANK2 (PUNTUACION DE CREDITO) Y LOS
000130*    PROGRAMAS QUE LO INVOCAN
000140*    DEPARTAMENTO DE SISTEMAS - UNIZARBANK
000150*****************************************************************
000160*    HISTORIAL DE CAMBIOS
000170*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000180*    --------  --------------  ---------  ----------------------
000190*    19920811  M. SANZ         BT-0109    CREACION DEL AREA DE
000200*                                         ENLACE
000210*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000220*****************************************************************
000230 01  PARAMETROS-PUNTUACION.
000240*    L=LIMITE  D=AJUSTE POR DEPOSITO  W=AJUSTE POR RETIRADA
000250*    O=AJUSTE POR DESCUBIERTO  S=AJUSTE POR SUSPENSION
000260*    A=AJUSTE POR APELACION    R=RECALCULO COMPLETO
000270     02  OPERACION-PUNTUACION           PIC X(1).
000280         88  OPERACION-LIMITE           VALUE "L".
000290         88  OPERACION-DEPOSITO         VALUE "D".
000300         88  OPERACION-RETIRADA-EXITO   VALUE "W".
000310         88  OPERACION-DESCUBIERTO      VALUE "O".
000320         88  OPERACION-SUSPENSION       VALUE "S".
000330         88  OPERACION-APELACION        VALUE "A".
000340         88  OPERACION-RECALCULAR       VALUE "R".
000350     02  LIMITE-TRANSACCION  PIC S9(9)V99.
000360     02  FILLER                  PIC X(4).
