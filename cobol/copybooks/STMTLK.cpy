000100*****************************************************************
000110*    STMTLK.CPY
000120*    AREA DE ENLACE DEL EXTRACTO DE CUENTA ENTRE BANK1 Y BANK7
000130*    DEPARTAMENTO DE SISTEMAS - UNIZARBANK
000140*****************************************************************
000150*    HISTORIAL DE CAMBIOS
000160*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000170*    --------  --------------  ---------  ----------------------
000180*    19960311  M. SANZ         BT-0159    CREACION DEL AREA DE
000190*                                         ENLACE PARA EL EXTRACTO
000200*                                         DE CUENTA A PETICION
000210*****************************************************************
000220 01  EXTRACTO-CUENTA.
000230     02  LINEA-EXTRACTO OCCURS 6 TIMES PIC X(80).
000240     02  FILLER                  PIC X(4).
