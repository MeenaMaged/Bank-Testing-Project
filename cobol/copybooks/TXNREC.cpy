000100*****************************************************************
000110*    TXNREC.CPY
000120*    LAYOUT DE REGISTRO DE TRANSACCION DE ENTRADA AL PROCESO
000130*    DEPARTAMENTO DE SISTEMAS - UNIZARBANK
000140*****************************************************************
000150*    HISTORIAL DE CAMBIOS
000160*    FECHA     PROGRAMADOR     PETICION   DESCRIPCION
000170*    --------  --------------  ---------  ----------------------
000180*    19890512  J. VALLEJO      BT-0047    CREACION DEL LAYOUT
000190*    19950830  M. SANZ         BT-0144    SE ANADEN TIPOS DE
000200*                                         TRANSACCION V/S/C/A/P
000210*    19990118  R. OCHOA        BT-0205    AJUSTE Y2K
000220*****************************************************************
000230 01  TXN-REG.
000240*    D=INGRESO  W=RETIRADA  T=TRANSFERENCIA  V=VERIFICAR
000250*    S=SUSPENDER  C=CERRAR  A=APELAR  P=EXTRACTO
000260     02  TXN-TIPO                PIC X(1).
000270         88  TXN-ES-INGRESO          VALUE "D".
000280         88  TXN-ES-RETIRADA         VALUE "W".
000290         88  TXN-ES-TRANSFERENCIA    VALUE "T".
000300         88  TXN-ES-VERIFICAR        VALUE "V".
000310         88  TXN-ES-SUSPENDER        VALUE "S".
000320         88  TXN-ES-CERRAR           VALUE "C".
000330         88  TXN-ES-APELAR           VALUE "A".
000340         88  TXN-ES-EXTRACTO         VALUE "P".
000350     02  TXN-NUMERO-CUENTA       PIC 9(4).
000360     02  TXN-IMPORTE             PIC S9(9)V99.
000370     02  TXN-IMPORTE-R REDEFINES TXN-IMPORTE.
000380         03  TXN-IMPORTE-ENTERO      PIC S9(9).
000390         03  TXN-IMPORTE-DECIMAL     PIC 9(2).
000400     02  TXN-TARJETA-DESTINO     PIC X(19).
000410     02  TXN-DESCRIPCION         PIC X(30).
000420*    RELLENO HASTA LA LONGITUD DE REGISTRO DE 66 POSICIONES
000430     02  FILLER                  PIC X(1).
